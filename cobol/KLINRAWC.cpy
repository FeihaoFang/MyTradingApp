000100*--> COPY  99 BYTES  -   - PROG  KLINFEED -
000200**************************************************************
000300*       KLINRAWC - CAMPOS DE TRABALHO PARA O PARTIMENTO DE   *
000400*       UMA LINHA CRUA DO FEED DA EXCHANGE (12 CAMPOS         *
000500*       SEPARADOS POR VIRGULA).  O 12o CAMPO E RECEBIDO E     *
000600*       DESCARTADO (NAO TEM USO NO LAYOUT MESTRE).            *
000700**************************************************************
000800 01         RF-LINHA-CRUA            PIC X(256).
000900 01         RF-CAMPOS-PARTIDOS.
001000     03      RF-QT-CAMPOS             PIC 9(02) COMP-3 VALUE 0.
001100     03      RF-CAMPO-01              PIC X(20) VALUE SPACE.
001200     03      RF-CAMPO-02              PIC X(20) VALUE SPACE.
001300     03      RF-CAMPO-03              PIC X(20) VALUE SPACE.
001400     03      RF-CAMPO-04              PIC X(20) VALUE SPACE.
001500     03      RF-CAMPO-05              PIC X(20) VALUE SPACE.
001600     03      RF-CAMPO-06              PIC X(20) VALUE SPACE.
001700     03      RF-CAMPO-07              PIC X(20) VALUE SPACE.
001800     03      RF-CAMPO-08              PIC X(20) VALUE SPACE.
001900     03      RF-CAMPO-09              PIC X(20) VALUE SPACE.
002000     03      RF-CAMPO-10              PIC X(20) VALUE SPACE.
002100     03      RF-CAMPO-11              PIC X(20) VALUE SPACE.
002200     03      RF-CAMPO-12              PIC X(20) VALUE SPACE.
002300*    --------------------------------------------------------
002400*    REDEFINE - TABELA DOS 12 CAMPOS, PARA PERCORRER POR
002500*    INDICE QUANDO SE PRECISA SO CONTAR QUANTOS VIERAM.
002600*    --------------------------------------------------------
002700 01  RF-CAMPOS-TABELA REDEFINES RF-CAMPOS-PARTIDOS.
002800     03      FILLER                   PIC X(02).
002900     03      RF-CAMPO-TAB OCCURS 12 TIMES
003000                          INDEXED BY RF-IX    PIC X(20).
