000100*--> COPY  39 BYTES  -   - PROG  KLINRETR -
000200**************************************************************
000300*       KLINRQRC - CARTAO DE PEDIDO DE CONSULTA              *
000400*       (RETRIEVE-REQUEST). LIDO DO ARQUIVO RETRREQ PELO      *
000500*       KLINMAIN/KLINRETR.                                    *
000600**************************************************************
000700 01         RETRIEVE-REQUEST.
000800     03      RR-SYMBOL                PIC X(12).
000900     03      RR-START-TIME            PIC 9(13).
001000     03      RR-END-TIME              PIC 9(13).
001100     03      RR-INTERVAL-LABEL        PIC X(02).
