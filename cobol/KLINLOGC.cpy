000100*--> COPY 100 BYTES  -   - PROG  KLINMAIN/KLINLOAD/KLINRETR -
000200**************************************************************
000300*       KLINLOGC - LINHA DO RELATORIO DE CONTROLE (RUN-LOG). *
000400*       UMA LINHA DE TEXTO POR EVENTO (LOTE, CONSULTA,       *
000500*       AGREGACAO).  GRAVADA NO ARQUIVO RUNLOG.               *
000600**************************************************************
000700 01         RUN-LOG-LINE.
000800     03      RL-TEXTO                 PIC X(100).
