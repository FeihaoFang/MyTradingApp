000100*===============================================================*
000200* PROGRAMA  : KLINFEED
000300* ANALISTA  : D6127744 IRACEMA PONTES
000400* DATA      : 03/06/1988
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : PARTIR UMA LINHA CRUA DO FEED DA EXCHANGE (12
001000*             CAMPOS SEPARADOS POR VIRGULA) E DEVOLVER O
001100*             REGISTRO KLINE CONVERTIDO PARA O CHAMADOR
001200*             (KLINLOAD), UMA LINHA POR CHAMADA. MANTEM OS
001300*             CONTADORES DO LOTE EM ANDAMENTO (R5).
001400* OBSERVACAO: LINHA COM MENOS DE 12 CAMPOS E DESCARTADA E
001500*             CONTADA COMO FALHA (R3); NAO INTERROMPE O LOTE.
001600*             O CHAMADOR ZERA OS CONTADORES NO INICIO DE CADA
001700*             LOTE (LK-FUNCAO = 'I') E LE O TOTAL NO FIM.
001800*----------------------------------------------------------------
001900* VRS005 D6127744 21/09/2000 - INCLUIDA QUEBRA EM BLOCOS DA LINHA
002000*                              CRUA PARA DUMP DE DIAGNOSTICO
002100* VRS004 D6127744 09/08/1999 - AJUSTE DE VIRADA DO SECULO NOS
002200*                              CONTADORES COMP-3 DO LOTE
002300* VRS003 E7743211 08/05/1991 - FUNCAO 'I' PASSA A ZERAR OS
002400*                              CONTADORES ENTRE LOTES
002500* VRS002 D6127744 14/01/1989 - MAPEAMENTO DOS 11 CAMPOS NUMERICOS
002600*                              REVISADO (CAMPO 12 CONTINUA FORA)
002700* VRS001 D6127744 03/06/1988 - IMPLANTACAO
002800*===============================================================*
002900*
003000*************************
003100 IDENTIFICATION DIVISION.
003200*************************
003300 PROGRAM-ID. KLINFEED.
003400 AUTHOR. IRACEMA PONTES.
003500 INSTALLATION. CPD CENTRAL.
003600 DATE-WRITTEN. 03/06/1988.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO.
003900*
004000***********************
004100 ENVIRONMENT  DIVISION.
004200***********************
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700****************
004800 DATA  DIVISION.
004900****************
005000*
005100*-----------------------*
005200 WORKING-STORAGE SECTION.
005300*-----------------------*
005400 77  GDA-QT-ERRO                  PIC S9(009) COMP VALUE ZEROS.
005500*
005600*    --------------------------------------------------------
005700*    CONTADORES DO LOTE EM ANDAMENTO - PERMANECEM NA WORKING
005800*    STORAGE DE UMA CHAMADA PARA A OUTRA (PADRAO DA CASA PARA
005900*    SUBROTINAS BATCH QUE ACUMULAM TOTAIS ENTRE CALLS).
006000*    --------------------------------------------------------
006100 01  WK-CONTADORES-LOTE.
006200     03  WK-QT-RECEBIDOS          PIC 9(05) COMP-3 VALUE 0.
006300     03  WK-QT-PROCESSADOS        PIC 9(05) COMP-3 VALUE 0.
006400     03  WK-QT-FALHOS             PIC 9(05) COMP-3 VALUE 0.
006500 01  WK-CONTADORES-LOTE-X REDEFINES WK-CONTADORES-LOTE.
006600     03  FILLER                   PIC X(03).
006700*
006800 COPY KLINRAWC.
006900*
007000*    --------------------------------------------------------
007100*    CAMPOS DE TRABALHO PARA A CONVERSAO NUMERICA DOS 8
007200*    CAMPOS DE PRECO/VOLUME (PARTE INTEIRA + PARTE DECIMAL).
007300*    --------------------------------------------------------
007400 01  WK-CONVERSAO.
007500     03  WK-PARTE-INT             PIC S9(13) VALUE ZEROS.
007600     03  WK-PARTE-DEC             PIC 9(08)  VALUE ZEROS.
007700 01  WK-CONVERSAO-R REDEFINES WK-CONVERSAO.
007800     03  WK-CONVERSAO-X           PIC X(21).
007810*    VRS - CAMPO ALFANUMERICO INTERMEDIARIO PARA A PARTE DECIMAL;
007820*    O UNSTRING NUMERICO DIRETO COMPLETA COM ZEROS A ESQUERDA
007830*    (TORNANDO '4' EM '00000004' AO INVES DE '40000000'), POR
007840*    ISSO A PARTE DECIMAL E PARTIDA AQUI EM X(08) E SO DEPOIS
007850*    COMPLETADA COM ZEROS A DIREITA.
007860 01  WK-PARTE-DEC-X               PIC X(08) VALUE SPACES.
007900*
008000*-----------------------------------------------------------*
008100* LINKAGE SECTION - PARAMETROS RECEBIDOS DE KLINLOAD
008200*-----------------------------------------------------------*
008300 LINKAGE SECTION.
008400 01  LK-PEDIDO-FEED.
008500     03  LK-FUNCAO                PIC X(01).
008600         88  LK-FUNCAO-INICIALIZA      VALUE 'I'.
008700         88  LK-FUNCAO-PARTE-LINHA     VALUE 'P'.
008800     03  LK-LINHA-CRUA            PIC X(256).
008900*        -------------------------------------------------
009000*        QUEBRA EM DOIS BLOCOS DE 128 - DUMP DE DIAGNOSTICO
009100*        DA LINHA CRUA QUANDO O LOTE TERMINA COM FALHAS
009200*        (PADRAO DA CASA).
009300*        -------------------------------------------------
009400     03  LK-LINHA-CRUA-X REDEFINES LK-LINHA-CRUA.
009500         05  LK-LC-BLOCO-1        PIC X(128).
009600         05  LK-LC-BLOCO-2        PIC X(128).
009700     03  LK-SYMBOL                PIC X(12).
009800     03  LK-PARSE-IND             PIC X(01).
009900         88  LK-PARSE-OK              VALUE 'S'.
010000         88  LK-PARSE-FALHOU          VALUE 'N'.
010100     03  LK-QT-RECEBIDOS          PIC 9(05) COMP-3.
010200     03  LK-QT-PROCESSADOS        PIC 9(05) COMP-3.
010300     03  LK-QT-FALHOS             PIC 9(05) COMP-3.
010400     03  LK-KLINE-SAIDA.
010500*        -------------------------------------------------
010600*        MESMO LAYOUT DE KLINKLC, REPETIDO CAMPO A CAMPO
010700*        (O COPY NAO SE APLICA AQUI - O REGISTRO DE KLINKLC
010800*        COMECA NO NIVEL 01 E NAO PODE SER SUBORDINADO A UM
010900*        NIVEL 03 DENTRO DE LK-PEDIDO-FEED).
011000*        -------------------------------------------------
011100         05  KL-SYMBOL              PIC X(12).
011200         05  KL-OPEN-TIME           PIC 9(13).
011300         05  KL-CLOSE-TIME          PIC 9(13).
011400         05  KL-OPEN-PRICE          PIC S9(13)V9(8).
011500         05  KL-HIGH-PRICE          PIC S9(13)V9(8).
011600         05  KL-LOW-PRICE           PIC S9(13)V9(8).
011700         05  KL-CLOSE-PRICE         PIC S9(13)V9(8).
011800         05  KL-VOLUME              PIC S9(13)V9(8).
011900         05  KL-QUOTE-ASSET-VOLUME  PIC S9(13)V9(8).
012000         05  KL-NUMBER-OF-TRADES    PIC 9(09).
012100         05  KL-TAKER-BUY-BASE-VOL  PIC S9(13)V9(8).
012200         05  KL-TAKER-BUY-QUOTE-VOL PIC S9(13)V9(8).
012300*
012400******************************
012500 PROCEDURE DIVISION USING LK-PEDIDO-FEED.
012600******************************
012700*
012800*---------------------------------
012900 000000-MAIN.
013000*---------------------------------
013100     IF LK-FUNCAO-INICIALIZA
013200         MOVE 0 TO WK-QT-RECEBIDOS WK-QT-PROCESSADOS WK-QT-FALHOS
013300         GO TO 000000-EXIT
013400     END-IF
013500     ADD 1 TO WK-QT-RECEBIDOS
013600     MOVE 'S' TO LK-PARSE-IND
013700     PERFORM 000200-PARTE-CAMPOS
013800         THRU 000200-EXIT
013900     IF RF-QT-CAMPOS < 12
014000         MOVE 'N' TO LK-PARSE-IND
014100         ADD 1 TO WK-QT-FALHOS
014200         ADD 1 TO GDA-QT-ERRO
014300     ELSE
014400         PERFORM 000300-CONVERTE-CAMPOS
014500             THRU 000300-EXIT
014600         ADD 1 TO WK-QT-PROCESSADOS
014700     END-IF.
014800 000000-EXIT.
014900     MOVE WK-QT-RECEBIDOS   TO LK-QT-RECEBIDOS
015000     MOVE WK-QT-PROCESSADOS TO LK-QT-PROCESSADOS
015100     MOVE WK-QT-FALHOS      TO LK-QT-FALHOS
015200     GOBACK.
015300*---------------------------------
015400 000200-PARTE-CAMPOS.
015500*---------------------------------
015600*    R3 - UMA LINHA COM MENOS DE 12 CAMPOS E INVALIDA.
015700     MOVE SPACES TO RF-CAMPOS-PARTIDOS
015800     MOVE ZERO   TO RF-QT-CAMPOS
015900     UNSTRING LK-LINHA-CRUA DELIMITED BY ','
016000         INTO RF-CAMPO-01, RF-CAMPO-02, RF-CAMPO-03, RF-CAMPO-04,
016100              RF-CAMPO-05, RF-CAMPO-06, RF-CAMPO-07, RF-CAMPO-08,
016200              RF-CAMPO-09, RF-CAMPO-10, RF-CAMPO-11, RF-CAMPO-12
016300         TALLYING IN RF-QT-CAMPOS
016400     END-UNSTRING.
016500 000200-EXIT.
016600     EXIT.
016700*---------------------------------
016800 000300-CONVERTE-CAMPOS.
016900*---------------------------------
017000*    R4 - MAPEAMENTO POSICIONAL EXATO DO RAW-FEED-ROW; OS
017100*    CAMPOS NUMERICOS DE PRECO/VOLUME TEM EXATAMENTE 8 CASAS
017200*    DECIMAIS, SEM TRUNCAMENTO (O FEED NUNCA EXCEDE 8 CASAS).
017300     MOVE RF-CAMPO-01 TO KL-OPEN-TIME
017400     MOVE LK-SYMBOL   TO KL-SYMBOL
017500*    campo 02 - preco de abertura
017600     MOVE RF-CAMPO-02 TO WK-CONVERSAO-X
017700     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
017800     COMPUTE KL-OPEN-PRICE
017900             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
018000*    campo 03 - preco maximo
018100     MOVE RF-CAMPO-03 TO WK-CONVERSAO-X
018200     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
018300     COMPUTE KL-HIGH-PRICE
018400             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
018500*    campo 04 - preco minimo
018600     MOVE RF-CAMPO-04 TO WK-CONVERSAO-X
018700     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
018800     COMPUTE KL-LOW-PRICE
018900             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
019000*    campo 05 - preco de fechamento
019100     MOVE RF-CAMPO-05 TO WK-CONVERSAO-X
019200     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
019300     COMPUTE KL-CLOSE-PRICE
019400             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
019500*    campo 06 - volume
019600     MOVE RF-CAMPO-06 TO WK-CONVERSAO-X
019700     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
019800     COMPUTE KL-VOLUME
019900             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
020000*    campo 07 - horario de fechamento
020100     MOVE RF-CAMPO-07 TO KL-CLOSE-TIME
020200*    campo 08 - volume em moeda de cotacao
020300     MOVE RF-CAMPO-08 TO WK-CONVERSAO-X
020400     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
020500     COMPUTE KL-QUOTE-ASSET-VOLUME
020600             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
020700*    campo 09 - numero de negocios
020800     MOVE RF-CAMPO-09 TO KL-NUMBER-OF-TRADES
020900*    campo 10 - volume comprador (base)
021000     MOVE RF-CAMPO-10 TO WK-CONVERSAO-X
021100     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
021200     COMPUTE KL-TAKER-BUY-BASE-VOL
021300             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000)
021400*    campo 11 - volume comprador (cotacao)
021500     MOVE RF-CAMPO-11 TO WK-CONVERSAO-X
021600     PERFORM 000400-CONVERTE-DECIMAL THRU 000400-EXIT
021700     COMPUTE KL-TAKER-BUY-QUOTE-VOL
021800             ROUNDED = WK-PARTE-INT + (WK-PARTE-DEC / 100000000).
021900*    campo 12 - ignorado (R4)
022000 000300-EXIT.
022100     EXIT.
022200*---------------------------------
022300 000400-CONVERTE-DECIMAL.
022400*---------------------------------
022500*    PARTE UM CAMPO X(20) NO FORMATO 'INTEIRO.DECIMAIS' EM
022600*    WK-PARTE-INT E WK-PARTE-DEC (8 CASAS, COMPLETADAS COM
022700*    ZEROS A DIREITA QUANDO O FEED TRAZ MENOS DE 8 CASAS).
022800     MOVE ZEROS  TO WK-PARTE-INT
022810     MOVE SPACES TO WK-PARTE-DEC-X
022900     UNSTRING WK-CONVERSAO-X DELIMITED BY '.'
023000         INTO WK-PARTE-INT, WK-PARTE-DEC-X
023100     END-UNSTRING
023110*    UNSTRING ALFANUMERICO DEIXA A PARTE DECIMAL ALINHADA A
023120*    ESQUERDA COM BRANCOS A DIREITA; TROCA OS BRANCOS POR
023130*    ZEROS ANTES DE CONVERTER PARA NUMERICO (ESCALA CORRETA).
023140     INSPECT WK-PARTE-DEC-X REPLACING ALL SPACE BY ZERO
023150     MOVE WK-PARTE-DEC-X TO WK-PARTE-DEC.
023200 000400-EXIT.
023300     EXIT.
