000100*--> COPY  37 BYTES  -   - PROG  KLINLOAD -
000200**************************************************************
000300*       KLINRQLC - CARTAO DE PEDIDO DE CARGA (LOAD-REQUEST). *
000400*       LIDO DO ARQUIVO LOADREQ PELO KLINMAIN/KLINLOAD.       *
000500**************************************************************
000600 01         LOAD-REQUEST.
000700     03      LR-SYMBOL                PIC X(12).
000800     03      LR-START-TIME            PIC 9(13).
000900     03      LR-END-TIME              PIC 9(13).
