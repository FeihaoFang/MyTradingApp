000100*===============================================================*
000200* PROGRAMA  : KLINRETR
000300* ANALISTA  : VERA MACEDO
000400* DATA      : 29/01/1989
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : RECEBER UM PEDIDO DE CONSULTA (SIMBOLO + PERIODO +
001000*             INTERVALO DE SAIDA), ALINHAR O PERIODO AO INTER-
001100*             VALO PADRAO, LER O CACHE E, SE INSUFICIENTE, LER
001200*             O MESTRE, MESCLAR OS DOIS (MESTRE PREVALECE SOBRE
001300*             O CACHE EM CASO DE CHAVE REPETIDA) E CHAMAR O
001400*             KLINAGGR PARA AGRUPAR O RESULTADO NO INTERVALO
001500*             DE SAIDA PEDIDO.
001600* OBSERVACAO: CHAMADO POR KLINMAIN QUANDO O CARTAO DE CONTROLE
001700*             PEDE O PASSO DE CONSULTA. GRAVA UMA LINHA NO
001800*             RUNLOG PARA CADA PEDIDO PROCESSADO.
001900*----------------------------------------------------------------
002000* VRS004 E7743211 15/02/1999 - AJUSTE DE VIRADA DO SECULO NOS
002100*                              CONTADORES DE MESCLA (COMP-3)
002200* VRS003 C4498120 03/08/1995 - INTERVALO DE SAIDA DESCONHECIDO
002300*                              PASSA A REJEITAR O PEDIDO (R14)
002400*                              EM VEZ DE ASSUMIR O PADRAO
002500* VRS002 B3312087 14/05/1991 - MESTRE PASSA A REALIMENTAR O
002600*                              CACHE QUANDO LIDO (PASSO 7)
002700* VRS001 VERA MACEDO      29/01/1989 - IMPLANTACAO
002800*===============================================================*
002900*
003000*************************
003100 IDENTIFICATION DIVISION.
003200*************************
003300 PROGRAM-ID. KLINRETR.
003400 AUTHOR. VERA MACEDO.
003500 INSTALLATION. CPD CENTRAL.
003600 DATE-WRITTEN. 29/01/1989.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO.
003900*
004000***********************
004100 ENVIRONMENT  DIVISION.
004200***********************
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RETR-REQ-FILE ASSIGN TO RETRREQ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WK-RETRREQ-STATUS.
005100     SELECT KLINE-CACHE-FILE ASSIGN TO KLNCACH
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         RECORD KEY IS KL-CACHE-KEY
005500         FILE STATUS IS WK-KLNCACH-STATUS.
005600     SELECT KLINE-MASTER-FILE ASSIGN TO KLNMAST
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS KL-MASTER-KEY
006000         FILE STATUS IS WK-KLNMAST-STATUS.
006100     SELECT AGG-OUT-FILE ASSIGN TO AGGROUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WK-AGGROUT-STATUS.
006400     SELECT RUN-LOG-FILE ASSIGN TO RUNLOG
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WK-RUNLOG-STATUS.
006700*
006800****************
006900 DATA  DIVISION.
007000****************
007100*
007200 FILE SECTION.
007300 FD  RETR-REQ-FILE.
007400 COPY KLINRQRC.
007500*
007600 FD  KLINE-CACHE-FILE.
007610 COPY KLINKLC
007620     REPLACING ==KL-MASTER-RECORD-X==    BY ==KLC-CACHE-RECORD-X==
007630               ==KL-MASTER-RECORD==      BY ==KLC-CACHE-RECORD==
007640               ==KL-RECORD-X==           BY ==KLC-RECORD-X==
007650               ==KL-SYMBOL==             BY ==KLC-SYMBOL==
007660               ==KL-OPEN-TIME-R==        BY ==KLC-OPEN-TIME-R==
007670               ==KL-OPEN-TIME==          BY ==KLC-OPEN-TIME==
007680               ==KL-OT-BLOCO-ALTO==      BY ==KLC-OT-BLOCO-ALTO==
007690               ==KL-OT-BLOCO-BAIXO==     BY ==KLC-OT-BLOCO-BAIXO==
007700               ==KL-CLOSE-TIME-R==       BY ==KLC-CLOSE-TIME-R==
007710               ==KL-CLOSE-TIME==         BY ==KLC-CLOSE-TIME==
007720               ==KL-CT-BLOCO-ALTO==      BY ==KLC-CT-BLOCO-ALTO==
007730               ==KL-CT-BLOCO-BAIXO==     BY ==KLC-CT-BLOCO-BAIXO==
007740               ==KL-OPEN-PRICE==         BY ==KLC-OPEN-PRICE==
007750               ==KL-HIGH-PRICE==         BY ==KLC-HIGH-PRICE==
007760               ==KL-LOW-PRICE==          BY ==KLC-LOW-PRICE==
007770               ==KL-CLOSE-PRICE==        BY ==KLC-CLOSE-PRICE==
007780               ==KL-VOLUME==             BY ==KLC-VOLUME==
007790               ==KL-QUOTE-ASSET-VOLUME== BY ==KLC-QUOTE-ASSET-VOLUME==
007800               ==KL-NUMBER-OF-TRADES==   BY ==KLC-NUMBER-OF-TRADES==
007810               ==KL-TAKER-BUY-BASE-VOL== BY ==KLC-TAKER-BUY-BASE-VOL==
007820               ==KL-TAKER-BUY-QUOTE-VOL==
007830                                         BY ==KLC-TAKER-BUY-QUOTE-VOL==.
007930 66  KL-CACHE-KEY RENAMES KLC-SYMBOL THRU KLC-OPEN-TIME.
009600*
009700 FD  KLINE-MASTER-FILE.
009710 COPY KLINKLC.
009720 66  KL-MASTER-KEY RENAMES KL-SYMBOL THRU KL-OPEN-TIME.
011700*
011800 FD  AGG-OUT-FILE.
011900 01  AGG-OUT-LINE                  PIC X(132).
012000*
012100 FD  RUN-LOG-FILE.
012200 COPY KLINLOGC.
012300*
012400*-----------------------*
012500 WORKING-STORAGE SECTION.
012600*-----------------------*
012700 77  WK-RETRREQ-STATUS             PIC X(02) VALUE '00'.
012800 77  WK-KLNCACH-STATUS             PIC X(02) VALUE '00'.
012900 77  WK-KLNMAST-STATUS             PIC X(02) VALUE '00'.
013000 77  WK-AGGROUT-STATUS             PIC X(02) VALUE '00'.
013100 77  WK-RUNLOG-STATUS              PIC X(02) VALUE '00'.
013200 77  WK-EOF-RETRREQ                PIC X(01) VALUE 'N'.
013300     88  WK-FIM-RETRREQ                VALUE 'Y'.
013400 77  WK-EOF-CACHE                  PIC X(01) VALUE 'N'.
013500     88  WK-FIM-CACHE                  VALUE 'Y'.
013600 77  WK-EOF-MESTRE                 PIC X(01) VALUE 'N'.
013700     88  WK-FIM-MESTRE                 VALUE 'Y'.
013800 77  WK-MESTRE-DISP-IND            PIC X(01) VALUE 'N'.
013900     88  WK-MESTRE-DISPONIVEL          VALUE 'S'.
014000 77  GDA-QT-ERRO                   PIC S9(009) COMP VALUE ZEROS.
014100*
014200*    --------------------------------------------------------
014300*    TABELA DE INTERVALOS (COPYBOOK KLININTC), POVOADA NA
014400*    PARTIDA DO PROGRAMA (PADRAO DA CASA).
014500*    --------------------------------------------------------
014600 COPY KLININTC.
014700*
014800 77  WK-INTERVALO-ACHADO-IND       PIC X(01) VALUE 'N'.
014900     88  WK-INTERVALO-ACHADO          VALUE 'S'.
015000 77  WK-INTERVALO-MS-ALVO          PIC 9(09) COMP-3 VALUE ZEROS.
015100*
015200*    --------------------------------------------------------
015300*    INTERVALO PADRAO (1 MINUTO) USADO NO ALINHAMENTO DO
015400*    PERIODO (PASSO 3) - INDEPENDENTE DO INTERVALO DE SAIDA
015500*    PEDIDO, QUE SO ENTRA NA AGREGACAO (PASSO 4 DO KLINAGGR).
015600*    --------------------------------------------------------
015700 77  WK-INTERVALO-PADRAO-MS        PIC 9(09) COMP-3 VALUE 60000.
015800 77  WK-QUOCIENTE-ALINHA           PIC 9(13) COMP-3 VALUE ZEROS.
015900 77  WK-RESTO-ALINHA               PIC 9(13) COMP-3 VALUE ZEROS.
016000 77  WK-QT-ESPERADO                PIC 9(09) COMP-3 VALUE ZEROS.
016100 77  WK-QT-CACHE                   PIC 9(05) COMP-3 VALUE ZEROS.
016200 77  WK-QT-MERGE                   PIC 9(05) COMP-3 VALUE ZEROS.
016300 77  WK-POS-ACHADA                 PIC 9(05) COMP   VALUE ZEROS.
016400*
016500 77  WK-ACHOU-IND                  PIC X(01) VALUE 'N'.
016600     88  WK-ACHOU                     VALUE 'S'.
016700     88  WK-NAO-ACHOU                  VALUE 'N'.
016800*
016900 01  WK-ALINHADO-INICIO            PIC 9(13) VALUE ZEROS.
017000 01  WK-ALINHADO-INICIO-R REDEFINES WK-ALINHADO-INICIO.
017100     03  WK-AI-BLOCO-ALTO          PIC 9(03).
017200     03  WK-AI-BLOCO-BAIXO         PIC 9(10).
017300 01  WK-ALINHADO-FIM               PIC 9(13) VALUE ZEROS.
017400 01  WK-ALINHADO-FIM-R REDEFINES WK-ALINHADO-FIM.
017500     03  WK-AF-BLOCO-ALTO          PIC 9(03).
017600     03  WK-AF-BLOCO-BAIXO         PIC 9(10).
017700*
017800 01  WK-MENSAGEM-LOG.
017900     03  FILLER                    PIC  X(004) VALUE '*** '.
018000     03  WK-MSG-PROG               PIC  X(008) VALUE 'KLINRETR'.
018100     03  FILLER                    PIC  X(004) VALUE ' ***'.
018200 01  WK-MENSAGEM-LOG-X REDEFINES WK-MENSAGEM-LOG.
018300     03  FILLER                    PIC X(16).
018400*
018500*    --------------------------------------------------------
018600*    CAMPOS DE UM REGISTRO LIDO DO MESTRE, JA DESEMPACOTADO,
018700*    PRONTOS PARA GRAVAR NO CACHE E PARA ENTRAR NA MESCLA.
018800*    --------------------------------------------------------
018900 01  WK-REGISTRO-MESTRE.
019000     03  WK-MESTRE-SYMBOL               PIC X(12).
019100     03  WK-MESTRE-OPEN-TIME            PIC 9(13).
019200     03  WK-MESTRE-CLOSE-TIME           PIC 9(13).
019300     03  WK-MESTRE-OPEN-PRICE           PIC S9(13)V9(8).
019400     03  WK-MESTRE-HIGH-PRICE           PIC S9(13)V9(8).
019500     03  WK-MESTRE-LOW-PRICE            PIC S9(13)V9(8).
019600     03  WK-MESTRE-CLOSE-PRICE          PIC S9(13)V9(8).
019700     03  WK-MESTRE-VOLUME               PIC S9(13)V9(8).
019800     03  WK-MESTRE-QUOTE-ASSET-VOLUME   PIC S9(13)V9(8).
019900     03  WK-MESTRE-NUMBER-OF-TRADES     PIC 9(09).
020000     03  WK-MESTRE-TAKER-BUY-BASE-VOL   PIC S9(13)V9(8).
020100     03  WK-MESTRE-TAKER-BUY-QUOTE-VOL  PIC S9(13)V9(8).
020200*
020300*    --------------------------------------------------------
020400*    TABELA DE CANDLES LIDOS DO CACHE (PASSO 4).
020500*    --------------------------------------------------------
020600 01  WK-TABELA-CACHE.
020700     03  WC-ITEM OCCURS 1500 TIMES INDEXED BY WK-IX-CACHE.
020800         05  WC-SYMBOL                  PIC X(12).
020900         05  WC-OPEN-TIME               PIC 9(13).
021000         05  WC-CLOSE-TIME              PIC 9(13).
021100         05  WC-OPEN-PRICE              PIC S9(13)V9(8).
021200         05  WC-HIGH-PRICE              PIC S9(13)V9(8).
021300         05  WC-LOW-PRICE               PIC S9(13)V9(8).
021400         05  WC-CLOSE-PRICE             PIC S9(13)V9(8).
021500         05  WC-VOLUME                  PIC S9(13)V9(8).
021600         05  WC-QUOTE-ASSET-VOLUME      PIC S9(13)V9(8).
021700         05  WC-NUMBER-OF-TRADES        PIC 9(09).
021800         05  WC-TAKER-BUY-BASE-VOL      PIC S9(13)V9(8).
021900         05  WC-TAKER-BUY-QUOTE-VOL     PIC S9(13)V9(8).
022000*
022100*    --------------------------------------------------------
022200*    TABELA MESCLADA (CACHE + MESTRE, MESTRE PREVALECE) - R12.
022300*    MANTIDA SEMPRE ORDENADA ASCENDENTE POR OPEN-TIME.
022400*    --------------------------------------------------------
022500 01  WK-TABELA-MERGE.
022600     03  WM-ITEM OCCURS 1500 TIMES
022700             INDEXED BY WK-IX-MERGE WK-IX-DESLOC WK-IX-DESTINO.
022800         05  WM-SYMBOL                  PIC X(12).
022900         05  WM-OPEN-TIME               PIC 9(13).
023000         05  WM-CLOSE-TIME              PIC 9(13).
023100         05  WM-OPEN-PRICE              PIC S9(13)V9(8).
023200         05  WM-HIGH-PRICE              PIC S9(13)V9(8).
023300         05  WM-LOW-PRICE               PIC S9(13)V9(8).
023400         05  WM-CLOSE-PRICE             PIC S9(13)V9(8).
023500         05  WM-VOLUME                  PIC S9(13)V9(8).
023600         05  WM-QUOTE-ASSET-VOLUME      PIC S9(13)V9(8).
023700         05  WM-NUMBER-OF-TRADES        PIC 9(09).
023800         05  WM-TAKER-BUY-BASE-VOL      PIC S9(13)V9(8).
023900         05  WM-TAKER-BUY-QUOTE-VOL     PIC S9(13)V9(8).
024000*
024100*    --------------------------------------------------------
024200*    AREA DE PASSAGEM PARA KLINVALR (VALIDACAO DO PEDIDO)
024300*    --------------------------------------------------------
024400 01  WK-PEDIDO-VALIDACAO.
024500     03  WK-VAL-SYMBOL             PIC X(12).
024600     03  WK-VAL-START-TIME         PIC 9(13).
024700     03  WK-VAL-END-TIME           PIC 9(13).
024800     03  WK-VAL-IND                PIC X(01).
024900         88  WK-VAL-VALIDO             VALUE 'Y'.
025000         88  WK-VAL-INVALIDO           VALUE 'N'.
025100     03  WK-VAL-ERROR-MSG          PIC X(80).
025200*
025300*    --------------------------------------------------------
025400*    AREA DE PASSAGEM PARA KLINAGGR (AGRUPAMENTO EM BUCKETS)
025500*    --------------------------------------------------------
025600 01  WK-PEDIDO-AGREGACAO.
025700     03  WK-AGR-INTERVALO-MS       PIC 9(09) COMP-3.
025800     03  WK-AGR-QT-ENTRADA         PIC 9(05) COMP-3.
025900     03  WK-AGR-QT-SAIDA           PIC 9(05) COMP-3.
026000     03  WK-AGR-TABELA-ENTRADA.
026100         05  WA-E-ITEM OCCURS 1500 TIMES
026200                                   INDEXED BY WK-IX-ENTRADA.
026300             07  WA-E-SYMBOL               PIC X(12).
026400             07  WA-E-OPEN-TIME            PIC 9(13).
026500             07  WA-E-CLOSE-TIME           PIC 9(13).
026600             07  WA-E-OPEN-PRICE           PIC S9(13)V9(8).
026700             07  WA-E-HIGH-PRICE           PIC S9(13)V9(8).
026800             07  WA-E-LOW-PRICE            PIC S9(13)V9(8).
026900             07  WA-E-CLOSE-PRICE          PIC S9(13)V9(8).
027000             07  WA-E-VOLUME               PIC S9(13)V9(8).
027100             07  WA-E-QUOTE-ASSET-VOLUME   PIC S9(13)V9(8).
027200             07  WA-E-NUMBER-OF-TRADES     PIC 9(09).
027300             07  WA-E-TAKER-BUY-BASE-VOL   PIC S9(13)V9(8).
027400             07  WA-E-TAKER-BUY-QUOTE-VOL  PIC S9(13)V9(8).
027500     03  WK-AGR-TABELA-SAIDA.
027600         05  WA-S-ITEM OCCURS 1500 TIMES
027700                                   INDEXED BY WK-IX-SAIDA.
027800             07  WA-S-SYMBOL               PIC X(12).
027900             07  WA-S-OPEN-TIME            PIC 9(13).
028000             07  WA-S-CLOSE-TIME           PIC 9(13).
028100             07  WA-S-OPEN-PRICE           PIC S9(13)V9(8).
028200             07  WA-S-HIGH-PRICE           PIC S9(13)V9(8).
028300             07  WA-S-LOW-PRICE            PIC S9(13)V9(8).
028400             07  WA-S-CLOSE-PRICE          PIC S9(13)V9(8).
028500             07  WA-S-VOLUME               PIC S9(13)V9(8).
028600             07  WA-S-QUOTE-ASSET-VOLUME   PIC S9(13)V9(8).
028700             07  WA-S-NUMBER-OF-TRADES     PIC 9(09).
028800             07  WA-S-TAKER-BUY-BASE-VOL   PIC S9(13)V9(8).
028900             07  WA-S-TAKER-BUY-QUOTE-VOL  PIC S9(13)V9(8).
029000*
029100*---------------------------------------------------------------*
029200 PROCEDURE DIVISION.
029300*---------------------------------------------------------------*
029400*
029500*---------------------------------
029600 000000-MAIN.
029700*---------------------------------
029800     OPEN INPUT  RETR-REQ-FILE
029900     OPEN OUTPUT RUN-LOG-FILE
030000     OPEN OUTPUT AGG-OUT-FILE
030100     OPEN I-O    KLINE-CACHE-FILE
030200     IF WK-KLNCACH-STATUS = '30' OR '35'
030300         OPEN OUTPUT KLINE-CACHE-FILE
030400         CLOSE       KLINE-CACHE-FILE
030500         OPEN I-O    KLINE-CACHE-FILE
030600     END-IF
030700     SET WK-MESTRE-DISPONIVEL TO FALSE
030800     OPEN INPUT KLINE-MASTER-FILE
030900     IF WK-KLNMAST-STATUS = '00' OR '05'
031000         SET WK-MESTRE-DISPONIVEL TO TRUE
031100     END-IF
031200     PERFORM 000150-CARREGA-INTERVALOS
031300         THRU 000150-EXIT
031400     PERFORM 000100-PROCESSA-PEDIDO
031500         THRU 000100-EXIT
031600         UNTIL WK-FIM-RETRREQ
031700     CLOSE RETR-REQ-FILE RUN-LOG-FILE AGG-OUT-FILE KLINE-CACHE-FILE
031800     IF WK-MESTRE-DISPONIVEL
031900         CLOSE KLINE-MASTER-FILE
032000     END-IF
032100     GOBACK.
032200*---------------------------------
032300 000150-CARREGA-INTERVALOS.
032400*---------------------------------
032500*    TABELA DE INTERVALOS SUPORTADOS - R14 REJEITA QUALQUER
032600*    LABEL FORA DESTA LISTA.
032700     MOVE '1m' TO KL-INTERVALO-LABEL (1)
032800     MOVE 60000 TO KL-INTERVALO-MS (1)
032900     MOVE '5m' TO KL-INTERVALO-LABEL (2)
033000     MOVE 300000 TO KL-INTERVALO-MS (2)
033100     MOVE '1h' TO KL-INTERVALO-LABEL (3)
033200     MOVE 3600000 TO KL-INTERVALO-MS (3)
033300     MOVE '1d' TO KL-INTERVALO-LABEL (4)
033400     MOVE 86400000 TO KL-INTERVALO-MS (4).
033500 000150-EXIT.
033600     EXIT.
033700*---------------------------------
033800 000100-PROCESSA-PEDIDO.
033900*---------------------------------
034000     READ RETR-REQ-FILE INTO RETRIEVE-REQUEST
034100         AT END
034200             SET WK-FIM-RETRREQ TO TRUE
034300             GO TO 000100-EXIT
034400     END-READ
034500     MOVE RR-SYMBOL     TO WK-VAL-SYMBOL
034600     MOVE RR-START-TIME TO WK-VAL-START-TIME
034700     MOVE RR-END-TIME   TO WK-VAL-END-TIME
034800     CALL 'KLINVALR' USING WK-PEDIDO-VALIDACAO
034900     IF WK-VAL-INVALIDO
035000         ADD 1 TO GDA-QT-ERRO
035100         MOVE SPACES TO RL-TEXTO
035200         STRING 'CONSULTA REJEITADA - ' WK-VAL-ERROR-MSG
035300             DELIMITED BY SIZE INTO RL-TEXTO
035400         WRITE RUN-LOG-LINE
035500         GO TO 000100-EXIT
035600     END-IF
035700     PERFORM 000160-LOCALIZA-INTERVALO
035800         THRU 000160-EXIT
035900     IF NOT WK-INTERVALO-ACHADO
036000*        R14 - INTERVALO DE SAIDA DESCONHECIDO REJEITA O PEDIDO.
036100         ADD 1 TO GDA-QT-ERRO
036200         MOVE SPACES TO RL-TEXTO
036300         STRING 'CONSULTA REJEITADA - INTERVALO DESCONHECIDO='
036400             RR-INTERVAL-LABEL DELIMITED BY SIZE
036500             INTO RL-TEXTO
036600         WRITE RUN-LOG-LINE
036700         GO TO 000100-EXIT
036800     END-IF
036900     PERFORM 000200-ALINHA-PERIODO
037000         THRU 000200-EXIT
037100     PERFORM 000300-LE-CACHE
037200         THRU 000300-EXIT
037300     DIVIDE WK-INTERVALO-PADRAO-MS INTO
037400             (WK-ALINHADO-FIM - WK-ALINHADO-INICIO)
037500         GIVING WK-QT-ESPERADO
037600     IF WK-QT-CACHE < WK-QT-ESPERADO
037700         PERFORM 000350-USA-CACHE
037800             THRU 000350-EXIT
037900         PERFORM 000400-LE-MESTRE
038000             THRU 000400-EXIT
038100     ELSE
038200         PERFORM 000350-USA-CACHE
038300             THRU 000350-EXIT
038400     END-IF
038500     MOVE WK-INTERVALO-MS-ALVO TO WK-AGR-INTERVALO-MS
038600     MOVE WK-QT-MERGE          TO WK-AGR-QT-ENTRADA
038700     PERFORM 000500-COPIA-ENTRADA-AGREGACAO
038800         THRU 000500-EXIT
038900         VARYING WK-IX-ENTRADA FROM 1 BY 1
039000         UNTIL WK-IX-ENTRADA > WK-QT-MERGE
039100     CALL 'KLINAGGR' USING WK-PEDIDO-AGREGACAO
039200     PERFORM 000600-GRAVA-SAIDA
039300         THRU 000600-EXIT
039400     PERFORM 000900-GRAVA-LOG
039500         THRU 000900-EXIT.
039600 000100-EXIT.
039700     EXIT.
039800*---------------------------------
039900 000160-LOCALIZA-INTERVALO.
040000*---------------------------------
040100     SET WK-INTERVALO-ACHADO TO FALSE
040200     PERFORM 000165-COMPARA-INTERVALO
040300         THRU 000165-EXIT
040400         VARYING KL-INT-IX FROM 1 BY 1
040500         UNTIL KL-INT-IX > KL-INTERVALO-QTDE
040600             OR WK-INTERVALO-ACHADO.
040700 000160-EXIT.
040800     EXIT.
040900*---------------------------------
041000 000165-COMPARA-INTERVALO.
041100*---------------------------------
041200     IF KL-INTERVALO-LABEL (KL-INT-IX) = RR-INTERVAL-LABEL
041300         MOVE KL-INTERVALO-MS (KL-INT-IX) TO WK-INTERVALO-MS-ALVO
041400         SET WK-INTERVALO-ACHADO TO TRUE
041500     END-IF.
041600 000165-EXIT.
041700     EXIT.
041800*---------------------------------
041900 000200-ALINHA-PERIODO.
042000*---------------------------------
042100*    R10 - ALINHA INICIO E FIM AO INTERVALO PADRAO (1 MIN),
042200*    POR DIVISAO INTEIRA. SE O FIM ALINHADO FICAR ANTES DO FIM
042300*    PEDIDO, EMPURRA UM INTERVALO PARA A FRENTE.
042400     DIVIDE RR-START-TIME BY WK-INTERVALO-PADRAO-MS
042500         GIVING WK-QUOCIENTE-ALINHA
042600         REMAINDER WK-RESTO-ALINHA
042700     COMPUTE WK-ALINHADO-INICIO =
042800             WK-QUOCIENTE-ALINHA * WK-INTERVALO-PADRAO-MS
042900     DIVIDE RR-END-TIME BY WK-INTERVALO-PADRAO-MS
043000         GIVING WK-QUOCIENTE-ALINHA
043100         REMAINDER WK-RESTO-ALINHA
043200     COMPUTE WK-ALINHADO-FIM =
043300             WK-QUOCIENTE-ALINHA * WK-INTERVALO-PADRAO-MS
043400     IF WK-ALINHADO-FIM < RR-END-TIME
043500         ADD WK-INTERVALO-PADRAO-MS TO WK-ALINHADO-FIM
043600     END-IF.
043700 000200-EXIT.
043800     EXIT.
043900*---------------------------------
044000 000300-LE-CACHE.
044100*---------------------------------
044200*    R11 - LE OS CANDLES JA CACHEADOS NO PERIODO ALINHADO.
044300     MOVE 0            TO WK-QT-CACHE
044400     MOVE RR-SYMBOL    TO KLC-SYMBOL
044500     MOVE WK-ALINHADO-INICIO TO KLC-OPEN-TIME
044600     SET WK-FIM-CACHE TO FALSE
044700     START KLINE-CACHE-FILE KEY IS NOT LESS THAN KL-CACHE-KEY
044800         INVALID KEY
044900             SET WK-FIM-CACHE TO TRUE
045000     END-START
045100     PERFORM 000310-LE-PROX-CACHE
045200         THRU 000310-EXIT
045300         UNTIL WK-FIM-CACHE.
045400 000300-EXIT.
045500     EXIT.
045600*---------------------------------
045700 000310-LE-PROX-CACHE.
045800*---------------------------------
045900     READ KLINE-CACHE-FILE NEXT RECORD
046000         AT END
046100             SET WK-FIM-CACHE TO TRUE
046200             GO TO 000310-EXIT
046300     END-READ
046400     IF KLC-SYMBOL NOT = RR-SYMBOL
046500         OR KLC-OPEN-TIME NOT < WK-ALINHADO-FIM
046600         SET WK-FIM-CACHE TO TRUE
046700         GO TO 000310-EXIT
046800     END-IF
046900     IF WK-QT-CACHE < 1500
047000         ADD 1 TO WK-QT-CACHE
047100         MOVE KLC-SYMBOL                 TO WC-SYMBOL (WK-QT-CACHE)
047200         MOVE KLC-OPEN-TIME              TO WC-OPEN-TIME (WK-QT-CACHE)
047300         MOVE KLC-CLOSE-TIME            TO WC-CLOSE-TIME (WK-QT-CACHE)
047400         MOVE KLC-OPEN-PRICE            TO WC-OPEN-PRICE (WK-QT-CACHE)
047500         MOVE KLC-HIGH-PRICE            TO WC-HIGH-PRICE (WK-QT-CACHE)
047600         MOVE KLC-LOW-PRICE             TO WC-LOW-PRICE (WK-QT-CACHE)
047700         MOVE KLC-CLOSE-PRICE           TO WC-CLOSE-PRICE (WK-QT-CACHE)
047800         MOVE KLC-VOLUME                TO WC-VOLUME (WK-QT-CACHE)
047900         MOVE KLC-QUOTE-ASSET-VOLUME    TO
048000                 WC-QUOTE-ASSET-VOLUME (WK-QT-CACHE)
048100         MOVE KLC-NUMBER-OF-TRADES      TO
048200                 WC-NUMBER-OF-TRADES (WK-QT-CACHE)
048300         MOVE KLC-TAKER-BUY-BASE-VOL    TO
048400                 WC-TAKER-BUY-BASE-VOL (WK-QT-CACHE)
048500         MOVE KLC-TAKER-BUY-QUOTE-VOL   TO
048600                 WC-TAKER-BUY-QUOTE-VOL (WK-QT-CACHE)
048700     END-IF.
048800 000310-EXIT.
048900     EXIT.
049000*---------------------------------
049100 000350-USA-CACHE.
049200*---------------------------------
049300*    PONTO DE PARTIDA DA MESCLA (R12) - A TABELA DE CACHE JA
049400*    VEM ORDENADA ASCENDENTE POR OPEN-TIME (LEITURA VIA START).
049500     MOVE 0 TO WK-QT-MERGE
049600     PERFORM 000355-COPIA-CACHE
049700         THRU 000355-EXIT
049800         VARYING WK-IX-CACHE FROM 1 BY 1
049900         UNTIL WK-IX-CACHE > WK-QT-CACHE.
050000 000350-EXIT.
050100     EXIT.
050200*---------------------------------
050300 000355-COPIA-CACHE.
050400*---------------------------------
050500     ADD 1 TO WK-QT-MERGE
050600     MOVE WC-SYMBOL (WK-IX-CACHE)              TO
050700             WM-SYMBOL (WK-QT-MERGE)
050800     MOVE WC-OPEN-TIME (WK-IX-CACHE)            TO
050900             WM-OPEN-TIME (WK-QT-MERGE)
051000     MOVE WC-CLOSE-TIME (WK-IX-CACHE)           TO
051100             WM-CLOSE-TIME (WK-QT-MERGE)
051200     MOVE WC-OPEN-PRICE (WK-IX-CACHE)           TO
051300             WM-OPEN-PRICE (WK-QT-MERGE)
051400     MOVE WC-HIGH-PRICE (WK-IX-CACHE)           TO
051500             WM-HIGH-PRICE (WK-QT-MERGE)
051600     MOVE WC-LOW-PRICE (WK-IX-CACHE)            TO
051700             WM-LOW-PRICE (WK-QT-MERGE)
051800     MOVE WC-CLOSE-PRICE (WK-IX-CACHE)          TO
051900             WM-CLOSE-PRICE (WK-QT-MERGE)
052000     MOVE WC-VOLUME (WK-IX-CACHE)               TO
052100             WM-VOLUME (WK-QT-MERGE)
052200     MOVE WC-QUOTE-ASSET-VOLUME (WK-IX-CACHE)   TO
052300             WM-QUOTE-ASSET-VOLUME (WK-QT-MERGE)
052400     MOVE WC-NUMBER-OF-TRADES (WK-IX-CACHE)     TO
052500             WM-NUMBER-OF-TRADES (WK-QT-MERGE)
052600     MOVE WC-TAKER-BUY-BASE-VOL (WK-IX-CACHE)   TO
052700             WM-TAKER-BUY-BASE-VOL (WK-QT-MERGE)
052800     MOVE WC-TAKER-BUY-QUOTE-VOL (WK-IX-CACHE)  TO
052900             WM-TAKER-BUY-QUOTE-VOL (WK-QT-MERGE).
053000 000355-EXIT.
053100     EXIT.
053200*---------------------------------
053300 000400-LE-MESTRE.
053400*---------------------------------
053500*    PASSO 7 - O MESTRE E A FONTE AUTORITATIVA. CADA REGISTRO
053600*    LIDO REALIMENTA O CACHE E PREVALECE SOBRE O CACHE NA
053700*    MESCLA (R12).
053800     IF NOT WK-MESTRE-DISPONIVEL
053900         GO TO 000400-EXIT
054000     END-IF
054100     MOVE RR-SYMBOL TO KL-SYMBOL
054200     MOVE WK-ALINHADO-INICIO TO KL-OPEN-TIME
054300     SET WK-FIM-MESTRE TO FALSE
054400     START KLINE-MASTER-FILE KEY IS NOT LESS THAN KL-MASTER-KEY
054500         INVALID KEY
054600             SET WK-FIM-MESTRE TO TRUE
054700     END-START
054800     PERFORM 000410-LE-PROX-MESTRE
054900         THRU 000410-EXIT
055000         UNTIL WK-FIM-MESTRE.
055100 000400-EXIT.
055200     EXIT.
055300*---------------------------------
055400 000410-LE-PROX-MESTRE.
055500*---------------------------------
055600     READ KLINE-MASTER-FILE NEXT RECORD
055700         AT END
055800             SET WK-FIM-MESTRE TO TRUE
055900             GO TO 000410-EXIT
056000     END-READ
056100     IF KL-SYMBOL NOT = RR-SYMBOL
056200         OR KL-OPEN-TIME NOT < WK-ALINHADO-FIM
056300         SET WK-FIM-MESTRE TO TRUE
056400         GO TO 000410-EXIT
056500     END-IF
056600     MOVE KL-SYMBOL                TO WK-MESTRE-SYMBOL
056700     MOVE KL-OPEN-TIME             TO WK-MESTRE-OPEN-TIME
056800     MOVE KL-CLOSE-TIME            TO WK-MESTRE-CLOSE-TIME
056900     MOVE KL-OPEN-PRICE            TO WK-MESTRE-OPEN-PRICE
057000     MOVE KL-HIGH-PRICE            TO WK-MESTRE-HIGH-PRICE
057100     MOVE KL-LOW-PRICE             TO WK-MESTRE-LOW-PRICE
057200     MOVE KL-CLOSE-PRICE           TO WK-MESTRE-CLOSE-PRICE
057300     MOVE KL-VOLUME                TO WK-MESTRE-VOLUME
057400     MOVE KL-QUOTE-ASSET-VOLUME    TO WK-MESTRE-QUOTE-ASSET-VOLUME
057500     MOVE KL-NUMBER-OF-TRADES      TO WK-MESTRE-NUMBER-OF-TRADES
057600     MOVE KL-TAKER-BUY-BASE-VOL    TO WK-MESTRE-TAKER-BUY-BASE-VOL
057700     MOVE KL-TAKER-BUY-QUOTE-VOL   TO WK-MESTRE-TAKER-BUY-QUOTE-VOL
057800     PERFORM 000420-GRAVA-CACHE
057900         THRU 000420-EXIT
058000     PERFORM 000450-INSERE-ORDENADO
058100         THRU 000450-EXIT.
058200 000410-EXIT.
058300     EXIT.
058400*---------------------------------
058500 000420-GRAVA-CACHE.
058600*---------------------------------
058700*    REALIMENTA O CACHE COM O REGISTRO LIDO DO MESTRE. SE JA
058800*    EXISTIR (RECONSULTA), A GRAVACAO E IGNORADA SEM ERRO.
058900     MOVE WK-MESTRE-SYMBOL    TO KLC-SYMBOL
059000     MOVE WK-MESTRE-OPEN-TIME TO KLC-OPEN-TIME
059200     MOVE WK-MESTRE-CLOSE-TIME           TO KLC-CLOSE-TIME
059300     MOVE WK-MESTRE-OPEN-PRICE           TO KLC-OPEN-PRICE
059400     MOVE WK-MESTRE-HIGH-PRICE           TO KLC-HIGH-PRICE
059500     MOVE WK-MESTRE-LOW-PRICE            TO KLC-LOW-PRICE
059600     MOVE WK-MESTRE-CLOSE-PRICE          TO KLC-CLOSE-PRICE
059700     MOVE WK-MESTRE-VOLUME               TO KLC-VOLUME
059800     MOVE WK-MESTRE-QUOTE-ASSET-VOLUME   TO KLC-QUOTE-ASSET-VOLUME
059900     MOVE WK-MESTRE-NUMBER-OF-TRADES     TO KLC-NUMBER-OF-TRADES
060000     MOVE WK-MESTRE-TAKER-BUY-BASE-VOL   TO KLC-TAKER-BUY-BASE-VOL
060100     MOVE WK-MESTRE-TAKER-BUY-QUOTE-VOL  TO KLC-TAKER-BUY-QUOTE-VOL
060300     WRITE KLC-CACHE-RECORD
060400         INVALID KEY
060500             CONTINUE
060600     END-WRITE.
060700 000420-EXIT.
060800     EXIT.
060900*---------------------------------
061000 000450-INSERE-ORDENADO.
061100*---------------------------------
061200*    R12 - INSERE OU SUBSTITUI, NA TABELA MESCLADA, O REGISTRO
061300*    LIDO DO MESTRE. SE A CHAVE (OPEN-TIME) JA EXISTIR (VINDA
061400*    DO CACHE), O MESTRE PREVALECE (SUBSTITUI NO LUGAR). SE NAO
061500*    EXISTIR, E INSERIDO NA POSICAO QUE MANTEM A ORDEM ASCEN-
061600*    DENTE, ABRINDO ESPACO NA TABELA.
061700     SET WK-NAO-ACHOU TO TRUE
061800     PERFORM 000455-PROCURA-IGUAL
061900         THRU 000455-EXIT
062000         VARYING WK-IX-MERGE FROM 1 BY 1
062100         UNTIL WK-IX-MERGE > WK-QT-MERGE OR WK-ACHOU
062200     IF WK-ACHOU
062300         PERFORM 000460-SUBSTITUI-ENTRADA
062400             THRU 000460-EXIT
062500     ELSE
062600         IF WK-QT-MERGE < 1500
062700             PERFORM 000470-LOCALIZA-INSERCAO
062800                 THRU 000470-EXIT
062900             PERFORM 000480-ABRE-ESPACO
063000                 THRU 000480-EXIT
063100             PERFORM 000490-INSERE-NOVA
063200                 THRU 000490-EXIT
063300         END-IF
063400     END-IF.
063500 000450-EXIT.
063600     EXIT.
063700*---------------------------------
063800 000455-PROCURA-IGUAL.
063900*---------------------------------
064000     IF WM-OPEN-TIME (WK-IX-MERGE) = WK-MESTRE-OPEN-TIME
064100         SET WK-POS-ACHADA TO WK-IX-MERGE
064200         SET WK-ACHOU TO TRUE
064300     END-IF.
064400 000455-EXIT.
064500     EXIT.
064600*---------------------------------
064700 000460-SUBSTITUI-ENTRADA.
064800*---------------------------------
064900     MOVE WK-MESTRE-SYMBOL               TO
065000             WM-SYMBOL (WK-POS-ACHADA)
065100     MOVE WK-MESTRE-OPEN-TIME            TO
065200             WM-OPEN-TIME (WK-POS-ACHADA)
065300     MOVE WK-MESTRE-CLOSE-TIME           TO
065400             WM-CLOSE-TIME (WK-POS-ACHADA)
065500     MOVE WK-MESTRE-OPEN-PRICE           TO
065600             WM-OPEN-PRICE (WK-POS-ACHADA)
065700     MOVE WK-MESTRE-HIGH-PRICE           TO
065800             WM-HIGH-PRICE (WK-POS-ACHADA)
065900     MOVE WK-MESTRE-LOW-PRICE            TO
066000             WM-LOW-PRICE (WK-POS-ACHADA)
066100     MOVE WK-MESTRE-CLOSE-PRICE          TO
066200             WM-CLOSE-PRICE (WK-POS-ACHADA)
066300     MOVE WK-MESTRE-VOLUME               TO
066400             WM-VOLUME (WK-POS-ACHADA)
066500     MOVE WK-MESTRE-QUOTE-ASSET-VOLUME   TO
066600             WM-QUOTE-ASSET-VOLUME (WK-POS-ACHADA)
066700     MOVE WK-MESTRE-NUMBER-OF-TRADES     TO
066800             WM-NUMBER-OF-TRADES (WK-POS-ACHADA)
066900     MOVE WK-MESTRE-TAKER-BUY-BASE-VOL   TO
067000             WM-TAKER-BUY-BASE-VOL (WK-POS-ACHADA)
067100     MOVE WK-MESTRE-TAKER-BUY-QUOTE-VOL  TO
067200             WM-TAKER-BUY-QUOTE-VOL (WK-POS-ACHADA).
067300 000460-EXIT.
067400     EXIT.
067500*---------------------------------
067600 000470-LOCALIZA-INSERCAO.
067700*---------------------------------
067800*    POSICAO PADRAO - FIM DA TABELA (NENHUMA ENTRADA POSTERIOR
067900*    FOI ENCONTRADA, O NOVO REGISTRO E O MAIS RECENTE).
068000     SET WK-POS-ACHADA TO WK-QT-MERGE
068100     ADD 1 TO WK-POS-ACHADA
068200     SET WK-NAO-ACHOU TO TRUE
068300     PERFORM 000475-ACHA-MAIOR
068400         THRU 000475-EXIT
068500         VARYING WK-IX-MERGE FROM 1 BY 1
068600         UNTIL WK-IX-MERGE > WK-QT-MERGE OR WK-ACHOU.
068700 000470-EXIT.
068800     EXIT.
068900*---------------------------------
069000 000475-ACHA-MAIOR.
069100*---------------------------------
069200     IF WM-OPEN-TIME (WK-IX-MERGE) > WK-MESTRE-OPEN-TIME
069300         SET WK-POS-ACHADA TO WK-IX-MERGE
069400         SET WK-ACHOU TO TRUE
069500     END-IF.
069600 000475-EXIT.
069700     EXIT.
069800*---------------------------------
069900 000480-ABRE-ESPACO.
070000*---------------------------------
070100*    DESLOCA AS ENTRADAS DA POSICAO DE INSERCAO EM DIANTE UMA
070200*    CASA PARA A FRENTE, DE TRAS PARA A FRENTE (SEM SOBREPOR).
070300     PERFORM 000485-DESLOCA-UMA
070400         THRU 000485-EXIT
070500         VARYING WK-IX-DESLOC FROM WK-QT-MERGE BY -1
070600         UNTIL WK-IX-DESLOC < WK-POS-ACHADA.
070700 000480-EXIT.
070800     EXIT.
070900*---------------------------------
071000 000485-DESLOCA-UMA.
071100*---------------------------------
071200     SET WK-IX-DESTINO TO WK-IX-DESLOC
071300     SET WK-IX-DESTINO UP BY 1
071400     MOVE WM-ITEM (WK-IX-DESLOC) TO WM-ITEM (WK-IX-DESTINO).
071500 000485-EXIT.
071600     EXIT.
071700*---------------------------------
071800 000490-INSERE-NOVA.
071900*---------------------------------
072000     ADD 1 TO WK-QT-MERGE
072100     MOVE WK-MESTRE-SYMBOL               TO
072200             WM-SYMBOL (WK-POS-ACHADA)
072300     MOVE WK-MESTRE-OPEN-TIME            TO
072400             WM-OPEN-TIME (WK-POS-ACHADA)
072500     MOVE WK-MESTRE-CLOSE-TIME           TO
072600             WM-CLOSE-TIME (WK-POS-ACHADA)
072700     MOVE WK-MESTRE-OPEN-PRICE           TO
072800             WM-OPEN-PRICE (WK-POS-ACHADA)
072900     MOVE WK-MESTRE-HIGH-PRICE           TO
073000             WM-HIGH-PRICE (WK-POS-ACHADA)
073100     MOVE WK-MESTRE-LOW-PRICE            TO
073200             WM-LOW-PRICE (WK-POS-ACHADA)
073300     MOVE WK-MESTRE-CLOSE-PRICE          TO
073400             WM-CLOSE-PRICE (WK-POS-ACHADA)
073500     MOVE WK-MESTRE-VOLUME               TO
073600             WM-VOLUME (WK-POS-ACHADA)
073700     MOVE WK-MESTRE-QUOTE-ASSET-VOLUME   TO
073800             WM-QUOTE-ASSET-VOLUME (WK-POS-ACHADA)
073900     MOVE WK-MESTRE-NUMBER-OF-TRADES     TO
074000             WM-NUMBER-OF-TRADES (WK-POS-ACHADA)
074100     MOVE WK-MESTRE-TAKER-BUY-BASE-VOL   TO
074200             WM-TAKER-BUY-BASE-VOL (WK-POS-ACHADA)
074300     MOVE WK-MESTRE-TAKER-BUY-QUOTE-VOL  TO
074400             WM-TAKER-BUY-QUOTE-VOL (WK-POS-ACHADA).
074500 000490-EXIT.
074600     EXIT.
074700*---------------------------------
074800 000500-COPIA-ENTRADA-AGREGACAO.
074900*---------------------------------
075000     MOVE WM-SYMBOL (WK-IX-ENTRADA)             TO
075100             WA-E-SYMBOL (WK-IX-ENTRADA)
075200     MOVE WM-OPEN-TIME (WK-IX-ENTRADA)          TO
075300             WA-E-OPEN-TIME (WK-IX-ENTRADA)
075400     MOVE WM-CLOSE-TIME (WK-IX-ENTRADA)         TO
075500             WA-E-CLOSE-TIME (WK-IX-ENTRADA)
075600     MOVE WM-OPEN-PRICE (WK-IX-ENTRADA)         TO
075700             WA-E-OPEN-PRICE (WK-IX-ENTRADA)
075800     MOVE WM-HIGH-PRICE (WK-IX-ENTRADA)         TO
075900             WA-E-HIGH-PRICE (WK-IX-ENTRADA)
076000     MOVE WM-LOW-PRICE (WK-IX-ENTRADA)          TO
076100             WA-E-LOW-PRICE (WK-IX-ENTRADA)
076200     MOVE WM-CLOSE-PRICE (WK-IX-ENTRADA)        TO
076300             WA-E-CLOSE-PRICE (WK-IX-ENTRADA)
076400     MOVE WM-VOLUME (WK-IX-ENTRADA)             TO
076500             WA-E-VOLUME (WK-IX-ENTRADA)
076600     MOVE WM-QUOTE-ASSET-VOLUME (WK-IX-ENTRADA) TO
076700             WA-E-QUOTE-ASSET-VOLUME (WK-IX-ENTRADA)
076800     MOVE WM-NUMBER-OF-TRADES (WK-IX-ENTRADA)   TO
076900             WA-E-NUMBER-OF-TRADES (WK-IX-ENTRADA)
077000     MOVE WM-TAKER-BUY-BASE-VOL (WK-IX-ENTRADA) TO
077100             WA-E-TAKER-BUY-BASE-VOL (WK-IX-ENTRADA)
077200     MOVE WM-TAKER-BUY-QUOTE-VOL (WK-IX-ENTRADA) TO
077300             WA-E-TAKER-BUY-QUOTE-VOL (WK-IX-ENTRADA).
077400 000500-EXIT.
077500     EXIT.
077600*---------------------------------
077700 000600-GRAVA-SAIDA.
077800*---------------------------------
077900     PERFORM 000610-GRAVA-UMA-SAIDA
078000         THRU 000610-EXIT
078100         VARYING WK-IX-SAIDA FROM 1 BY 1
078200         UNTIL WK-IX-SAIDA > WK-AGR-QT-SAIDA.
078300 000600-EXIT.
078400     EXIT.
078500*---------------------------------
078600 000610-GRAVA-UMA-SAIDA.
078700*---------------------------------
078800     MOVE SPACES TO AGG-OUT-LINE
078900     STRING WA-S-SYMBOL (WK-IX-SAIDA)       DELIMITED BY SIZE
079000            ' '                             DELIMITED BY SIZE
079100            WA-S-OPEN-TIME (WK-IX-SAIDA)     DELIMITED BY SIZE
079200            ' '                             DELIMITED BY SIZE
079300            WA-S-CLOSE-TIME (WK-IX-SAIDA)    DELIMITED BY SIZE
079400            ' '                             DELIMITED BY SIZE
079500            WA-S-OPEN-PRICE (WK-IX-SAIDA)    DELIMITED BY SIZE
079600            ' '                             DELIMITED BY SIZE
079700            WA-S-HIGH-PRICE (WK-IX-SAIDA)    DELIMITED BY SIZE
079800            ' '                             DELIMITED BY SIZE
079900            WA-S-LOW-PRICE (WK-IX-SAIDA)     DELIMITED BY SIZE
080000            ' '                             DELIMITED BY SIZE
080100            WA-S-CLOSE-PRICE (WK-IX-SAIDA)   DELIMITED BY SIZE
080200            ' '                             DELIMITED BY SIZE
080300            WA-S-VOLUME (WK-IX-SAIDA)        DELIMITED BY SIZE
080400            ' '                             DELIMITED BY SIZE
080500            WA-S-QUOTE-ASSET-VOLUME (WK-IX-SAIDA)
080600                                              DELIMITED BY SIZE
080700            ' '                             DELIMITED BY SIZE
080800            WA-S-NUMBER-OF-TRADES (WK-IX-SAIDA)
080900                                              DELIMITED BY SIZE
081000            ' '                             DELIMITED BY SIZE
081100            WA-S-TAKER-BUY-BASE-VOL (WK-IX-SAIDA)
081200                                              DELIMITED BY SIZE
081300            ' '                             DELIMITED BY SIZE
081400            WA-S-TAKER-BUY-QUOTE-VOL (WK-IX-SAIDA)
081500                                              DELIMITED BY SIZE
081600            INTO AGG-OUT-LINE
081700     WRITE AGG-OUT-LINE.
081800 000610-EXIT.
081900     EXIT.
082000*---------------------------------
082100 000900-GRAVA-LOG.
082200*---------------------------------
082300     MOVE SPACES TO RL-TEXTO
082400     STRING 'CONSULTA ' RR-SYMBOL                DELIMITED BY SIZE
082500            ' ESPERADO=' WK-QT-ESPERADO           DELIMITED BY SIZE
082600            ' CACHE=' WK-QT-CACHE                 DELIMITED BY SIZE
082700            ' MESCLADO=' WK-QT-MERGE              DELIMITED BY SIZE
082800            ' BUCKETS=' WK-AGR-QT-SAIDA           DELIMITED BY SIZE
082900            INTO RL-TEXTO
083000     WRITE RUN-LOG-LINE.
083100 000900-EXIT.
083200     EXIT.
