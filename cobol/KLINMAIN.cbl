000100*===============================================================*
000200* PROGRAMA  : KLINMAIN
000300* ANALISTA  : VALTER SIQUEIRA
000400* DATA      : 04/09/1988
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : CONTROLADOR DA RODADA. LE O CARTAO DE CONTROLE
001000*             (CTLCARD) E CHAMA O PASSO PEDIDO - CARGA (KLINLOAD)
001100*             OU CONSULTA (KLINRETR). TODAS AS EXECUCOES DO
001200*             SISTEMA KLIN PASSAM POR ESTE MODULO.
001300* OBSERVACAO: CADA RODADA EXECUTA UM UNICO PASSO, CONFORME O
001400*             CODIGO LIDO DO CARTAO (UM CARTAO POR STEP DE JCL,
001500*             NO PADRAO DA CASA). GRAVA NO RUNLOG UMA LINHA DE
001600*             FECHAMENTO DA RODADA, POR CIMA DO QUE O PASSO
001700*             CHAMADO JA TIVER GRAVADO (OPEN EXTEND).
001800*----------------------------------------------------------------
001900* VRS003 E7743211 22/02/1999 - AJUSTE DE VIRADA DO SECULO NO
002000*                              CONTADOR DE CARTOES LIDOS
002100* VRS002 B3312087 05/06/1990 - CARTAO COM CODIGO INVALIDO PASSA
002200*                              A SER REJEITADO COM MENSAGEM NO
002300*                              RUNLOG EM VEZ DE ABORTAR A RODADA
002400* VRS001 VALTER SIQUEIRA  04/09/1988 - IMPLANTACAO
002500*===============================================================*
002600*
002700*************************
002800 IDENTIFICATION DIVISION.
002900*************************
003000 PROGRAM-ID. KLINMAIN.
003100 AUTHOR. VALTER SIQUEIRA.
003200 INSTALLATION. CPD CENTRAL.
003300 DATE-WRITTEN. 04/09/1988.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO.
003600*
003700***********************
003800 ENVIRONMENT  DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CTL-CARD-FILE ASSIGN TO CTLCARD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WK-CTLCARD-STATUS.
004800     SELECT RUN-LOG-FILE ASSIGN TO RUNLOG
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WK-RUNLOG-STATUS.
005100*
005200****************
005300 DATA  DIVISION.
005400****************
005500*
005600 FILE SECTION.
005700 FD  CTL-CARD-FILE.
005800 COPY KLINCTLC.
005900*
006000 FD  RUN-LOG-FILE.
006100 COPY KLINLOGC.
006200*
006300*-----------------------*
006400 WORKING-STORAGE SECTION.
006500*-----------------------*
006600 77  WK-CTLCARD-STATUS             PIC X(02) VALUE '00'.
006700 77  WK-RUNLOG-STATUS              PIC X(02) VALUE '00'.
006800 77  WK-EOF-CTLCARD                PIC X(01) VALUE 'N'.
006900     88  WK-FIM-CTLCARD                VALUE 'Y'.
007000 77  GDA-QT-ERRO                   PIC S9(009) COMP VALUE ZEROS.
007100 77  WK-QT-CARTOES-LIDOS           PIC 9(07) COMP-3 VALUE ZEROS.
007200 77  WK-QT-CARTOES-INVALIDOS       PIC 9(07) COMP-3 VALUE ZEROS.
007300*
007400 01  WK-ULTIMA-FUNCAO              PIC X(01) VALUE SPACES.
007500 01  WK-ULTIMA-FUNCAO-R REDEFINES WK-ULTIMA-FUNCAO.
007600     03  FILLER                    PIC X(01).
007700*
007800 01  WK-MENSAGEM-LOG.
007900     03  FILLER                    PIC  X(004) VALUE '*** '.
008000     03  WK-MSG-PROG               PIC  X(008) VALUE 'KLINMAIN'.
008100     03  FILLER                    PIC  X(004) VALUE ' ***'.
008200 01  WK-MENSAGEM-LOG-X REDEFINES WK-MENSAGEM-LOG.
008300     03  FILLER                    PIC X(16).
008400*
008500 01  WK-CONTADORES-AUX.
008600     03  WK-CTR-LIDOS-AUX          PIC 9(07).
008700     03  WK-CTR-INVAL-AUX          PIC 9(07).
008800 01  WK-CONTADORES-AUX-R REDEFINES WK-CONTADORES-AUX.
008900     03  FILLER                    PIC X(14).
009000*
009100*---------------------------------------------------------------*
009200 PROCEDURE DIVISION.
009300*---------------------------------------------------------------*
009400*
009500*---------------------------------
009600 000000-MAIN.
009700*---------------------------------
009800     OPEN INPUT CTL-CARD-FILE
009900     PERFORM 000100-LE-CARTAO
010000         THRU 000100-EXIT
010100         UNTIL WK-FIM-CTLCARD
010200     CLOSE CTL-CARD-FILE
010300     PERFORM 000900-GRAVA-FECHAMENTO
010400         THRU 000900-EXIT
010500     GOBACK.
010600*---------------------------------
010700 000100-LE-CARTAO.
010800*---------------------------------
010900     READ CTL-CARD-FILE INTO CONTROLE-EXECUCAO
011000         AT END
011100             SET WK-FIM-CTLCARD TO TRUE
011200             GO TO 000100-EXIT
011300     END-READ
011400     ADD 1 TO WK-QT-CARTOES-LIDOS
011500     MOVE CT-FUNCAO TO WK-ULTIMA-FUNCAO
011600     EVALUATE TRUE
011700         WHEN CT-EXECUTA-CARGA
011800             CALL 'KLINLOAD'
011900         WHEN CT-EXECUTA-CONSULTA
012000             CALL 'KLINRETR'
012100         WHEN OTHER
012200*            VRS002 - CARTAO COM CODIGO DESCONHECIDO E REJEITADO,
012300*            A RODADA CONTINUA PARA O PROXIMO CARTAO.
012400             ADD 1 TO WK-QT-CARTOES-INVALIDOS
012500             ADD 1 TO GDA-QT-ERRO
012600     END-EVALUATE.
012700 000100-EXIT.
012800     EXIT.
012900*---------------------------------
013000 000900-GRAVA-FECHAMENTO.
013100*---------------------------------
013200*    O PASSO CHAMADO (KLINLOAD OU KLINRETR) JA ABRIU E FECHOU O
013300*    RUNLOG EM MODO OUTPUT. O FECHAMENTO DA RODADA E GRAVADO EM
013400*    MODO EXTEND, POR CIMA DO QUE JA FOI ESCRITO.
013500     OPEN EXTEND RUN-LOG-FILE
013600     IF WK-RUNLOG-STATUS = '30' OR '35'
013700         OPEN OUTPUT RUN-LOG-FILE
013800     END-IF
013900     MOVE SPACES TO RL-TEXTO
014000     STRING WK-MENSAGEM-LOG                    DELIMITED BY SIZE
014100            ' FIM DA RODADA - CARTOES=' WK-QT-CARTOES-LIDOS
014200                                                DELIMITED BY SIZE
014300            ' INVALIDOS=' WK-QT-CARTOES-INVALIDOS
014400                                                DELIMITED BY SIZE
014500            INTO RL-TEXTO
014600     WRITE RUN-LOG-LINE
014700     CLOSE RUN-LOG-FILE.
014800 000900-EXIT.
014900     EXIT.
