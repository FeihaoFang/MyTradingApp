000100*----------------------------------------------------------------*
000200* CARTAO DE CONTROLE DA EXECUCAO (CONTROLE-EXECUCAO).
000300* LIDO DO ARQUIVO CTLCARD PELO KLINMAIN PARA DECIDIR QUAL PASSO
000400* DO SISTEMA RODAR NESTE JOB STEP - CARGA (KLINLOAD) OU CONSULTA
000500* (KLINRETR). CADA RODADA EXECUTA UM UNICO PASSO (UM CARTAO POR
000600* STEP DE JCL, NO PADRAO DA CASA).
000700*----------------------------------------------------------------*
000800 01  CONTROLE-EXECUCAO.
000900     03  CT-FUNCAO                 PIC X(01).
001000         88  CT-EXECUTA-CARGA          VALUE 'L'.
001100         88  CT-EXECUTA-CONSULTA       VALUE 'R'.
001200     03  FILLER                    PIC X(79).
