000100*===============================================================*
000200* PROGRAMA  : KLINVALR
000300* ANALISTA  : B3312087 CARLOS REZENDE
000400* DATA      : 11/04/1988
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : VALIDAR OS PARAMETROS DE UM PEDIDO DE CARGA OU
001000*             DE CONSULTA DE KLINES - PERIODO (INICIO < FIM)
001100*             E SIMBOLO CONHECIDO NA LISTA DE SIMBOLOS.
001200* OBSERVACAO: CHAMADO POR KLINLOAD E POR KLINRETR ANTES DE
001300*             QUALQUER LEITURA DO ARQUIVO MESTRE OU DO CACHE.
001400*----------------------------------------------------------------
001500* VRS005 C4498120 14/03/2001 - SYMLIST DEIXA DE SER INDEXADO,
001600*                              PASSA A SEQUENCIAL (R2 POR VARREDURA)
001700* VRS004 E7743211 22/02/1999 - AJUSTE DE VIRADA DO SECULO NA
001800*                              MASCARA DE MENSAGEM DE ERRO
001900* VRS003 C4498120 30/09/1994 - SIMBOLO AUSENTE PASSA A REPORTAR
002000*                              O VALOR RECEBIDO NA MENSAGEM
002100* VRS002 B3312087 19/11/1990 - IGUALDADE ENTRE INICIO E FIM
002200*                              PASSA A SER ACEITA (R1)
002300* VRS001 B3312087 11/04/1988 - IMPLANTACAO
002400*===============================================================*
002500*
002600*************************
002700 IDENTIFICATION DIVISION.
002800*************************
002900 PROGRAM-ID. KLINVALR.
003000 AUTHOR. CARLOS REZENDE.
003100 INSTALLATION. CPD CENTRAL.
003200 DATE-WRITTEN. 11/04/1988.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENCIAL - USO INTERNO.
003500*
003600***********************
003700 ENVIRONMENT  DIVISION.
003800***********************
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYM-LIST-FILE ASSIGN TO SYMLIST
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WK-SYMLIST-STATUS.
004700*
004800****************
004900 DATA  DIVISION.
005000****************
005100*
005200 FILE SECTION.
005300 FD  SYM-LIST-FILE.
005400 COPY KLINSYMC.
005500*
005600*-----------------------*
005700 WORKING-STORAGE SECTION.
005800*-----------------------*
005900 77  WK-SYMLIST-STATUS           PIC X(02) VALUE '00'.
006000 77  WK-SYMLIST-OPEN-SW          PIC X(01) VALUE 'N'.
006100     88  WK-SYMLIST-IS-OPEN          VALUE 'Y'.
006200 77  WK-EOF-SYMLIST              PIC X(01) VALUE 'N'.
006300     88  WK-FIM-SYMLIST              VALUE 'Y'.
006400 77  WK-SYMLIST-ACHOU-IND        PIC X(01) VALUE 'N'.
006500     88  WK-SYMLIST-ACHOU           VALUE 'S'.
006600 77  GDA-QT-ERRO                 PIC S9(009) COMP VALUE ZEROS.
006700*
006800 01  WK-MENSAGEM-ERRO.
006900     03  FILLER                  PIC  X(004) VALUE '*** '.
007000     03  WK-MSG-PROG             PIC  X(008) VALUE 'KLINVALR'.
007100     03  FILLER                  PIC  X(004) VALUE ' ***'.
007200*
007300*    --------------------------------------------------------
007400*    COPIAS DE TRABALHO DOS LIMITES DO PERIODO, QUEBRADAS EM
007500*    BLOCOS PARA O DUMP DE DIAGNOSTICO (PADRAO DA CASA).
007600*    --------------------------------------------------------
007700 01  WK-START-TIME-AUX           PIC 9(13) VALUE ZEROS.
007800 01  WK-START-TIME-R REDEFINES WK-START-TIME-AUX.
007900     03  WK-ST-BLOCO-ALTO        PIC 9(03).
008000     03  WK-ST-BLOCO-BAIXO       PIC 9(10).
008100 01  WK-END-TIME-AUX             PIC 9(13) VALUE ZEROS.
008200 01  WK-END-TIME-R REDEFINES WK-END-TIME-AUX.
008300     03  WK-ET-BLOCO-ALTO        PIC 9(03).
008400     03  WK-ET-BLOCO-BAIXO       PIC 9(10).
008500 01  WK-MENSAGEM-ERRO-X REDEFINES WK-MENSAGEM-ERRO.
008600     03  FILLER                  PIC X(16).
008700*-----------------------------------------------------------*
008800* LINKAGE SECTION - PARAMETROS RECEBIDOS DE KLINLOAD/KLINRETR
008900*-----------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  LK-PEDIDO-VALIDACAO.
009200     03  LK-SYMBOL               PIC X(12).
009300     03  LK-START-TIME           PIC 9(13).
009400     03  LK-END-TIME             PIC 9(13).
009500     03  LK-VALID-IND            PIC X(01).
009600         88  LK-PEDIDO-VALIDO        VALUE 'Y'.
009700         88  LK-PEDIDO-INVALIDO      VALUE 'N'.
009800     03  LK-ERROR-MSG            PIC X(80).
009900*
010000******************************
010100 PROCEDURE DIVISION USING LK-PEDIDO-VALIDACAO.
010200******************************
010300*
010400*---------------------------------
010500 000000-MAIN.
010600*---------------------------------
010700     MOVE 'Y'           TO LK-VALID-IND
010800     MOVE SPACES        TO LK-ERROR-MSG
010900     PERFORM 000100-VALIDA-INTERVALO
011000         THRU 000100-EXIT
011100     IF LK-PEDIDO-VALIDO
011200         PERFORM 000200-VALIDA-SIMBOLO
011300             THRU 000200-EXIT
011400     END-IF
011500     GOBACK.
011600*---------------------------------
011700 000100-VALIDA-INTERVALO.
011800*---------------------------------
011900*    R1 - INICIO MAIOR QUE O FIM E QUE INVALIDA O PEDIDO.
012000*    A IGUALDADE ENTRE INICIO E FIM E ACEITA (VRS002).
012100     MOVE LK-START-TIME TO WK-START-TIME-AUX
012200     MOVE LK-END-TIME   TO WK-END-TIME-AUX
012300     IF LK-START-TIME > LK-END-TIME
012400         MOVE 'N' TO LK-VALID-IND
012500         ADD 1 TO GDA-QT-ERRO
012600         STRING 'PERIODO INVALIDO - INICIO='
012700             LK-START-TIME DELIMITED BY SIZE
012800             ' FIM=' DELIMITED BY SIZE
012900             LK-END-TIME DELIMITED BY SIZE
013000             INTO LK-ERROR-MSG
013100     END-IF.
013200 000100-EXIT.
013300     EXIT.
013400*---------------------------------
013500 000200-VALIDA-SIMBOLO.
013600*---------------------------------
013700*    R2 - O SIMBOLO DEVE EXISTIR NA LISTA DE SIMBOLOS VALIDOS.
013800*    VRS005 - SYMLIST PASSOU A SEQUENCIAL (SEM CHAVE), A PROCURA
013900*    E FEITA VARRENDO O ARQUIVO DO INICIO AO FIM.
014000     OPEN INPUT SYM-LIST-FILE
014100     IF WK-SYMLIST-STATUS NOT = '00' AND NOT = '05'
014200         MOVE 'N' TO LK-VALID-IND
014300         ADD 1 TO GDA-QT-ERRO
014400         STRING 'LISTA DE SIMBOLOS INDISPONIVEL - SIMBOLO='
014500             LK-SYMBOL DELIMITED BY SIZE
014600             INTO LK-ERROR-MSG
014700         GO TO 000200-EXIT
014800     END-IF
014900     SET WK-SYMLIST-IS-OPEN TO TRUE
015000     SET WK-FIM-SYMLIST    TO FALSE
015100     SET WK-SYMLIST-ACHOU  TO FALSE
015200     PERFORM 000210-PROCURA-SIMBOLO
015300         THRU 000210-EXIT
015400         UNTIL WK-FIM-SYMLIST OR WK-SYMLIST-ACHOU
015500     IF NOT WK-SYMLIST-ACHOU
015600         MOVE 'N' TO LK-VALID-IND
015700         ADD 1 TO GDA-QT-ERRO
015800         STRING 'SIMBOLO DESCONHECIDO - SIMBOLO='
015900             LK-SYMBOL DELIMITED BY SIZE
016000             INTO LK-ERROR-MSG
016100     END-IF
016200     CLOSE SYM-LIST-FILE.
016300 000200-EXIT.
016400     EXIT.
016500*---------------------------------
016600 000210-PROCURA-SIMBOLO.
016700*---------------------------------
016800     READ SYM-LIST-FILE
016900         AT END
017000             SET WK-FIM-SYMLIST TO TRUE
017100             GO TO 000210-EXIT
017200     END-READ
017300     IF SYM-CODE = LK-SYMBOL
017400         SET WK-SYMLIST-ACHOU TO TRUE
017500     END-IF.
017600 000210-EXIT.
017700     EXIT.
