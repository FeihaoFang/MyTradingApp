000100*===============================================================*
000200* PROGRAMA  : KLINAGGR
000300* ANALISTA  : A2208871 MARCIA TAVARES
000400* DATA      : 20/05/1988
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : AGRUPAR UM CONJUNTO DE KLINES (JA MESCLADO E
001000*             ORDENADO POR OPEN-TIME PELO KLINRETR) EM BUCKETS
001100*             DO INTERVALO DE SAIDA PEDIDO, PRODUZINDO UM
001200*             CANDLE AGREGADO (OHLC + SOMAS) POR BUCKET.
001300* OBSERVACAO: CHAMADO POR KLINRETR. A ENTRADA JA CHEGA ORDENADA
001400*             ASCENDENTE POR OPEN-TIME - O PROGRAMA NAO ORDENA.
001500*----------------------------------------------------------------
001600* VRS003 A2208871 11/01/1999 - REVISAO DE VIRADA DE SECULO NOS
001700*                              CAMPOS DE CONTROLE DO BUCKET
001800* VRS002 C4498120 25/06/1993 - MAXIMO/MINIMO DE PRECO PASSAM A
001900*                              SER CALCULADOS SEM A FUNCAO
002000*                              INTRINSECA (PADRAO DA CASA)
002100* VRS001 A2208871 20/05/1988 - IMPLANTACAO
002200*===============================================================*
002300*
002400*************************
002500 IDENTIFICATION DIVISION.
002600*************************
002700 PROGRAM-ID. KLINAGGR.
002800 AUTHOR. MARCIA TAVARES.
002900 INSTALLATION. CPD CENTRAL.
003000 DATE-WRITTEN. 20/05/1988.
003100 DATE-COMPILED.
003200 SECURITY. CONFIDENCIAL - USO INTERNO.
003300*
003400***********************
003500 ENVIRONMENT  DIVISION.
003600***********************
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100****************
004200 DATA  DIVISION.
004300****************
004400*
004500*-----------------------*
004600 WORKING-STORAGE SECTION.
004700*-----------------------*
004800 77  GDA-QT-ERRO                   PIC S9(009) COMP VALUE ZEROS.
004900 77  WK-BUCKET-QUOCIENTE            PIC 9(13) COMP-3 VALUE ZEROS.
005000 77  WK-BUCKET-RESTO                PIC 9(13) COMP-3 VALUE ZEROS.
005100 77  WK-BUCKET-CALCULADO            PIC 9(13)        VALUE ZEROS.
005200*
005300 01  WK-BUCKET-CALCULADO-R REDEFINES WK-BUCKET-CALCULADO.
005400     03  WK-BC-BLOCO-ALTO           PIC 9(03).
005500     03  WK-BC-BLOCO-BAIXO          PIC 9(10).
005600*
005700 77  WK-BUCKET-ABERTO-IND           PIC X(01) VALUE 'N'.
005800     88  WK-BUCKET-ABERTO               VALUE 'S'.
005900     88  WK-BUCKET-FECHADO              VALUE 'N'.
006000 77  WK-BUCKET-ATUAL                PIC 9(13) VALUE ZEROS.
006100 01  WK-BUCKET-ATUAL-R REDEFINES WK-BUCKET-ATUAL.
006200     03  WK-BA-BLOCO-ALTO           PIC 9(03).
006300     03  WK-BA-BLOCO-BAIXO          PIC 9(10).
006400*
006500*    --------------------------------------------------------
006600*    ACUMULADOR DO BUCKET EM ANDAMENTO (VIDE R9/R13).
006700*    --------------------------------------------------------
006800 01  WK-BUCKET-CORRENTE.
006900     03  WK-B-SYMBOL                PIC X(12).
007000     03  WK-B-OPEN-TIME             PIC 9(13).
007100     03  WK-B-CLOSE-TIME            PIC 9(13).
007200     03  WK-B-OPEN-PRICE            PIC S9(13)V9(8).
007300     03  WK-B-HIGH-PRICE            PIC S9(13)V9(8).
007400     03  WK-B-LOW-PRICE             PIC S9(13)V9(8).
007500     03  WK-B-CLOSE-PRICE           PIC S9(13)V9(8).
007600     03  WK-B-VOLUME                PIC S9(13)V9(8).
007700     03  WK-B-QUOTE-ASSET-VOLUME    PIC S9(13)V9(8).
007800     03  WK-B-NUMBER-OF-TRADES      PIC 9(09).
007900     03  WK-B-TAKER-BUY-BASE-VOL    PIC S9(13)V9(8).
008000     03  WK-B-TAKER-BUY-QUOTE-VOL   PIC S9(13)V9(8).
008100 01  WK-BUCKET-CORRENTE-R REDEFINES WK-BUCKET-CORRENTE.
008200     03  FILLER                     PIC X(12).
008300     03  WK-BC-OPEN-TIME-BLOCO.
008400         05  WK-BC-OT-ALTO          PIC 9(03).
008500         05  WK-BC-OT-BAIXO         PIC 9(10).
008600*
008700*-----------------------------------------------------------*
008800* LINKAGE SECTION - PARAMETROS RECEBIDOS DE KLINRETR
008900*-----------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  LK-PEDIDO-AGREGACAO.
009200     03  LK-INTERVALO-MS            PIC 9(09) COMP-3.
009300     03  LK-QT-ENTRADA              PIC 9(05) COMP-3.
009400     03  LK-QT-SAIDA                PIC 9(05) COMP-3.
009500     03  LK-TABELA-ENTRADA.
009600         05  LK-ENTR-ITEM OCCURS 1500 TIMES
009700                                   INDEXED BY LK-ENT-IX.
009800             07  LK-ENT-SYMBOL              PIC X(12).
009900             07  LK-ENT-OPEN-TIME           PIC 9(13).
010000             07  LK-ENT-CLOSE-TIME          PIC 9(13).
010100             07  LK-ENT-OPEN-PRICE          PIC S9(13)V9(8).
010200             07  LK-ENT-HIGH-PRICE          PIC S9(13)V9(8).
010300             07  LK-ENT-LOW-PRICE           PIC S9(13)V9(8).
010400             07  LK-ENT-CLOSE-PRICE         PIC S9(13)V9(8).
010500             07  LK-ENT-VOLUME              PIC S9(13)V9(8).
010600             07  LK-ENT-QUOTE-ASSET-VOLUME  PIC S9(13)V9(8).
010700             07  LK-ENT-NUMBER-OF-TRADES    PIC 9(09).
010800             07  LK-ENT-TAKER-BUY-BASE-VOL  PIC S9(13)V9(8).
010900             07  LK-ENT-TAKER-BUY-QUOTE-VOL PIC S9(13)V9(8).
011000     03  LK-TABELA-SAIDA.
011100         05  LK-SAI-ITEM OCCURS 1500 TIMES
011200                                   INDEXED BY LK-SAI-IX.
011300             07  LK-SAI-SYMBOL              PIC X(12).
011400             07  LK-SAI-OPEN-TIME           PIC 9(13).
011500             07  LK-SAI-CLOSE-TIME          PIC 9(13).
011600             07  LK-SAI-OPEN-PRICE          PIC S9(13)V9(8).
011700             07  LK-SAI-HIGH-PRICE          PIC S9(13)V9(8).
011800             07  LK-SAI-LOW-PRICE           PIC S9(13)V9(8).
011900             07  LK-SAI-CLOSE-PRICE         PIC S9(13)V9(8).
012000             07  LK-SAI-VOLUME              PIC S9(13)V9(8).
012100             07  LK-SAI-QUOTE-ASSET-VOLUME  PIC S9(13)V9(8).
012200             07  LK-SAI-NUMBER-OF-TRADES    PIC 9(09).
012300             07  LK-SAI-TAKER-BUY-BASE-VOL  PIC S9(13)V9(8).
012400             07  LK-SAI-TAKER-BUY-QUOTE-VOL PIC S9(13)V9(8).
012500*
012600******************************************
012700 PROCEDURE DIVISION USING LK-PEDIDO-AGREGACAO.
012800******************************************
012900*
013000*---------------------------------
013100 000000-MAIN.
013200*---------------------------------
013300     MOVE 0   TO LK-QT-SAIDA
013400     SET WK-BUCKET-FECHADO TO TRUE
013500     IF LK-QT-ENTRADA = 0
013600         GOBACK
013700     END-IF
013800     PERFORM 000100-AGRUPA-BUCKET
013900         THRU 000100-EXIT
014000         VARYING LK-ENT-IX FROM 1 BY 1
014100         UNTIL LK-ENT-IX > LK-QT-ENTRADA
014200     IF WK-BUCKET-ABERTO
014300         PERFORM 000300-EMITE-BUCKET
014400             THRU 000300-EXIT
014500     END-IF
014600     GOBACK.
014700*---------------------------------
014800 000100-AGRUPA-BUCKET.
014900*---------------------------------
015000*    R9 - BUCKET-START = (OPEN-TIME DIV INTERVALO-MS) X
015100*    INTERVALO-MS (DIVISAO INTEIRA, SEM ARREDONDAMENTO).
015200     DIVIDE LK-ENT-OPEN-TIME (LK-ENT-IX) BY LK-INTERVALO-MS
015300         GIVING WK-BUCKET-QUOCIENTE
015400         REMAINDER WK-BUCKET-RESTO
015500     COMPUTE WK-BUCKET-CALCULADO =
015600             WK-BUCKET-QUOCIENTE * LK-INTERVALO-MS
015700     IF WK-BUCKET-ABERTO AND WK-BUCKET-CALCULADO = WK-BUCKET-ATUAL
015800         PERFORM 000250-ACUMULA-BUCKET
015900             THRU 000250-EXIT
016000     ELSE
016100         IF WK-BUCKET-ABERTO
016200             PERFORM 000300-EMITE-BUCKET
016300                 THRU 000300-EXIT
016400         END-IF
016500         PERFORM 000200-ABRE-BUCKET
016600             THRU 000200-EXIT
016700     END-IF.
016800 000100-EXIT.
016900     EXIT.
017000*---------------------------------
017100 000200-ABRE-BUCKET.
017200*---------------------------------
017300     MOVE WK-BUCKET-CALCULADO              TO WK-BUCKET-ATUAL
017400     MOVE LK-ENT-SYMBOL    (LK-ENT-IX)      TO WK-B-SYMBOL
017500     MOVE WK-BUCKET-CALCULADO               TO WK-B-OPEN-TIME
017600     MOVE LK-ENT-CLOSE-TIME (LK-ENT-IX)      TO WK-B-CLOSE-TIME
017700     MOVE LK-ENT-OPEN-PRICE  (LK-ENT-IX)     TO WK-B-OPEN-PRICE
017800     MOVE LK-ENT-HIGH-PRICE  (LK-ENT-IX)     TO WK-B-HIGH-PRICE
017900     MOVE LK-ENT-LOW-PRICE   (LK-ENT-IX)     TO WK-B-LOW-PRICE
018000     MOVE LK-ENT-CLOSE-PRICE (LK-ENT-IX)     TO WK-B-CLOSE-PRICE
018100     MOVE LK-ENT-VOLUME      (LK-ENT-IX)     TO WK-B-VOLUME
018200     MOVE LK-ENT-QUOTE-ASSET-VOLUME (LK-ENT-IX)
018300                                             TO WK-B-QUOTE-ASSET-VOLUME
018400     MOVE LK-ENT-NUMBER-OF-TRADES (LK-ENT-IX) TO WK-B-NUMBER-OF-TRADES
018500     MOVE LK-ENT-TAKER-BUY-BASE-VOL (LK-ENT-IX)
018600                                             TO WK-B-TAKER-BUY-BASE-VOL
018700     MOVE LK-ENT-TAKER-BUY-QUOTE-VOL (LK-ENT-IX)
018800                                             TO WK-B-TAKER-BUY-QUOTE-VOL
018900     SET WK-BUCKET-ABERTO TO TRUE.
019000 000200-EXIT.
019100     EXIT.
019200*---------------------------------
019300 000250-ACUMULA-BUCKET.
019400*---------------------------------
019500*    R13 - OHLC + SOMAS DO BUCKET. MAXIMO/MINIMO CALCULADOS
019600*    POR COMPARACAO, SEM FUNCAO INTRINSECA (PADRAO DA CASA).
019700     MOVE LK-ENT-CLOSE-TIME  (LK-ENT-IX) TO WK-B-CLOSE-TIME
019800     MOVE LK-ENT-CLOSE-PRICE (LK-ENT-IX) TO WK-B-CLOSE-PRICE
019900     IF LK-ENT-HIGH-PRICE (LK-ENT-IX) > WK-B-HIGH-PRICE
020000         MOVE LK-ENT-HIGH-PRICE (LK-ENT-IX) TO WK-B-HIGH-PRICE
020100     END-IF
020200     IF LK-ENT-LOW-PRICE (LK-ENT-IX) < WK-B-LOW-PRICE
020300         MOVE LK-ENT-LOW-PRICE (LK-ENT-IX) TO WK-B-LOW-PRICE
020400     END-IF
020500     ADD LK-ENT-VOLUME (LK-ENT-IX)             TO WK-B-VOLUME
020600     ADD LK-ENT-QUOTE-ASSET-VOLUME (LK-ENT-IX) TO WK-B-QUOTE-ASSET-VOLUME
020700     ADD LK-ENT-NUMBER-OF-TRADES (LK-ENT-IX)   TO WK-B-NUMBER-OF-TRADES
020800     ADD LK-ENT-TAKER-BUY-BASE-VOL (LK-ENT-IX) TO WK-B-TAKER-BUY-BASE-VOL
020900     ADD LK-ENT-TAKER-BUY-QUOTE-VOL (LK-ENT-IX)
021000                                             TO WK-B-TAKER-BUY-QUOTE-VOL.
021100 000250-EXIT.
021200     EXIT.
021300*---------------------------------
021400 000300-EMITE-BUCKET.
021500*---------------------------------
021600     ADD 1 TO LK-QT-SAIDA
021700     MOVE WK-B-SYMBOL             TO LK-SAI-SYMBOL (LK-QT-SAIDA)
021800     MOVE WK-B-OPEN-TIME          TO LK-SAI-OPEN-TIME (LK-QT-SAIDA)
021900     MOVE WK-B-CLOSE-TIME         TO LK-SAI-CLOSE-TIME (LK-QT-SAIDA)
022000     MOVE WK-B-OPEN-PRICE         TO LK-SAI-OPEN-PRICE (LK-QT-SAIDA)
022100     MOVE WK-B-HIGH-PRICE         TO LK-SAI-HIGH-PRICE (LK-QT-SAIDA)
022200     MOVE WK-B-LOW-PRICE          TO LK-SAI-LOW-PRICE (LK-QT-SAIDA)
022300     MOVE WK-B-CLOSE-PRICE        TO LK-SAI-CLOSE-PRICE (LK-QT-SAIDA)
022400     MOVE WK-B-VOLUME             TO LK-SAI-VOLUME (LK-QT-SAIDA)
022500     MOVE WK-B-QUOTE-ASSET-VOLUME TO LK-SAI-QUOTE-ASSET-VOLUME
022600                                     (LK-QT-SAIDA)
022700     MOVE WK-B-NUMBER-OF-TRADES   TO LK-SAI-NUMBER-OF-TRADES
022800                                     (LK-QT-SAIDA)
022900     MOVE WK-B-TAKER-BUY-BASE-VOL TO LK-SAI-TAKER-BUY-BASE-VOL
023000                                     (LK-QT-SAIDA)
023100     MOVE WK-B-TAKER-BUY-QUOTE-VOL TO LK-SAI-TAKER-BUY-QUOTE-VOL
023200                                     (LK-QT-SAIDA)
023300     SET WK-BUCKET-FECHADO TO TRUE.
023400 000300-EXIT.
023500     EXIT.
