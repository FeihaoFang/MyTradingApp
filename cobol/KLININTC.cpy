000100*--> COPY  52 BYTES  -   - PROG  KLINRETR -
000200**************************************************************
000300*       KLININTC - TABELA DE INTERVALOS (LABEL -> MS).       *
000400*       POVOADA EM WORKING-STORAGE POR MOVE, NA ROTINA DE    *
000500*       INICIALIZACAO DE CADA PROGRAMA QUE A USA (A TABELA   *
000600*       NAO TEM VALUE NO OCCURS - CADA ENTRADA E MOVIDA NA   *
000700*       PARTIDA DO PROGRAMA, CONFORME O PADRAO DA CASA).     *
000800**************************************************************
000900 01         KL-INTERVALO-TABELA.
001000     03      KL-INTERVALO-QTDE        PIC 9(02) COMP-3
001100                                        VALUE 4.
001200     03      KL-INTERVALO-ENTRADA OCCURS 4 TIMES
001300                          INDEXED BY KL-INT-IX.
001400         05  KL-INTERVALO-LABEL       PIC X(02).
001500         05  KL-INTERVALO-MS          PIC 9(09) COMP-3.
