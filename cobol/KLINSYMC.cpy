000100*--> COPY  20 BYTES  -   - PROG  KLINVALR -
000200**************************************************************
000300*       KLINSYMC - LAYOUT DO ARQUIVO DE SIMBOLOS VALIDOS     *
000400*       (PARES DE NEGOCIACAO CONHECIDOS PELA EXCHANGE).      *
000500*       CHAVE = SYM-CODE.                                    *
000600**************************************************************
000700 01         SYM-LIST-RECORD.
000800     03      SYM-CODE                 PIC X(12).
000900     03      FILLER                   PIC X(08).
