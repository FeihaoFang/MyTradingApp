000100*===============================================================*
000200* PROGRAMA  : KLINLOAD
000300* ANALISTA  : VALTER SIQUEIRA
000400* DATA      : 12/09/1988
000500* SISTEMA   : KLIN - CARGA E CONSULTA DE KLINES CRIPTO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PBATE300 - COBOL BATCH SEM OTIMIZACAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : RECEBER UM PEDIDO DE CARGA (SIMBOLO + PERIODO),
001000*             VALIDAR (KLINVALR), QUEBRAR O PERIODO EM LOTES
001100*             DE TAMANHO FIXO, LER O FEED CRU LOTE A LOTE
001200*             (KLINFEED PARTE CADA LINHA) E GRAVAR OS REGISTROS
001300*             KLINE NO ARQUIVO MESTRE, IGNORANDO DUPLICADOS.
001400* OBSERVACAO: CHAMADO POR KLINMAIN QUANDO O CARTAO DE CONTROLE
001500*             PEDE O PASSO DE CARGA. GRAVA UMA LINHA NO RUNLOG
001600*             PARA CADA LOTE PROCESSADO.
001700*----------------------------------------------------------------
001800* VRS005 C4498120 22/02/1999 - AJUSTE DE VIRADA DO SECULO NOS
001900*                              CONTADORES DE LOTE (COMP-3)
002000* VRS004 E7743211 17/07/1994 - REGISTRO DUPLICADO NO MESTRE
002100*                              PASSA A SER IGNORADO SEM ERRO (R8)
002200* VRS003 B3312087 09/03/1992 - LIMITE PADRAO POR CHAMADA
002300*                              PARAMETRIZADO EM WK-LIMITE-PADRAO
002400* VRS002 VALTER SIQUEIRA  04/11/1989 - NUMERO DE LOTES PASSA A
002500*                              SER CALCULADO POR ARREDONDAMENTO
002600*                              PARA CIMA (R7)
002700* VRS001 VALTER SIQUEIRA  12/09/1988 - IMPLANTACAO
002800*===============================================================*
002900*
003000*************************
003100 IDENTIFICATION DIVISION.
003200*************************
003300 PROGRAM-ID. KLINLOAD.
003400 AUTHOR. VALTER SIQUEIRA.
003500 INSTALLATION. CPD CENTRAL.
003600 DATE-WRITTEN. 12/09/1988.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO.
003900*
004000***********************
004100 ENVIRONMENT  DIVISION.
004200***********************
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LOAD-REQ-FILE ASSIGN TO LOADREQ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WK-LOADREQ-STATUS.
005100     SELECT RAW-FEED-FILE ASSIGN TO RAWFEED
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WK-RAWFEED-STATUS.
005400     SELECT KLINE-MASTER-FILE ASSIGN TO KLNMAST
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS RANDOM
005700         RECORD KEY IS KL-MASTER-KEY
005800         FILE STATUS IS WK-KLNMAST-STATUS.
005900     SELECT RUN-LOG-FILE ASSIGN TO RUNLOG
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WK-RUNLOG-STATUS.
006200*
006300****************
006400 DATA  DIVISION.
006500****************
006600*
006700 FILE SECTION.
006800 FD  LOAD-REQ-FILE.
006900 COPY KLINRQLC.
007000*
007100 FD  RAW-FEED-FILE.
007200 01  FD-RAWFEED-REC                PIC X(256).
007300*
007400 FD  KLINE-MASTER-FILE.
007500 COPY KLINKLC.
007600 66  KL-MASTER-KEY RENAMES KL-SYMBOL THRU KL-OPEN-TIME.
007700*
007800 FD  RUN-LOG-FILE.
007900 COPY KLINLOGC.
008000*
008100*-----------------------*
008200 WORKING-STORAGE SECTION.
008300*-----------------------*
008400 77  WK-LOADREQ-STATUS             PIC X(02) VALUE '00'.
008500 77  WK-RAWFEED-STATUS             PIC X(02) VALUE '00'.
008600 77  WK-KLNMAST-STATUS             PIC X(02) VALUE '00'.
008700 77  WK-RUNLOG-STATUS              PIC X(02) VALUE '00'.
008800 77  WK-EOF-LOADREQ                PIC X(01) VALUE 'N'.
008900     88  WK-FIM-LOADREQ                VALUE 'Y'.
009000 77  WK-EOF-RAWFEED                PIC X(01) VALUE 'N'.
009100     88  WK-FIM-RAWFEED                VALUE 'Y'.
009200*    VRS - CONTROLE DO "LOOKAHEAD" DE LOTE: O FEED FICA ABERTO
009300*    DURANTE TODO O PEDIDO (R5/R6); AO LER UMA LINHA QUE JA
009400*    PERTENCE AO PROXIMO LOTE, ELA FICA PENDENTE PARA NAO SER
009500*    LIDA DUAS VEZES NEM CONTADA NO LOTE ERRADO.
009600 77  WK-FIM-LOTE-IND               PIC X(01) VALUE 'N'.
009700     88  WK-FIM-LOTE                   VALUE 'S'.
009800 77  WK-TEM-PENDENTE-IND           PIC X(01) VALUE 'N'.
009900     88  WK-TEM-PENDENTE               VALUE 'S'.
010000 01  WK-PENDING-REC                PIC X(256) VALUE SPACES.
010100 77  WK-PEEK-CAMPO-01              PIC X(20)  VALUE SPACES.
010200 77  WK-PEEK-OPEN-TIME             PIC 9(13)  VALUE ZEROS.
010300 77  GDA-QT-ERRO                   PIC S9(009) COMP VALUE ZEROS.
010400*
010500*    --------------------------------------------------------
010600*    PARAMETROS PADRAO DO LOTE (R6) - INTERVALO PADRAO 1 MIN
010700*    E LIMITE PADRAO DE 500 CANDLES POR CHAMADA AO FEED.
010800*    --------------------------------------------------------
010900 77  WK-INTERVALO-PADRAO-MS        PIC 9(09) COMP-3 VALUE 60000.
011000 77  WK-LIMITE-PADRAO              PIC 9(05) COMP-3 VALUE 500.
011100 77  WK-SPAN-POR-CHAMADA           PIC 9(13) COMP-3 VALUE ZEROS.
011200 77  WK-QT-LOTES                   PIC 9(09) COMP   VALUE ZEROS.
011300 77  WK-LOTE-IX                    PIC 9(09) COMP   VALUE ZEROS.
011400 77  WK-BATCH-START                PIC 9(13)        VALUE ZEROS.
011500 77  WK-BATCH-END                  PIC 9(13)        VALUE ZEROS.
011600 77  WK-RESTO-PERIODO              PIC 9(13)        VALUE ZEROS.
011700 77  WK-PERIODO-PEDIDO             PIC 9(13) COMP-3 VALUE ZEROS.
011800*
011900 01  WK-SPAN-AUX                   PIC 9(13) VALUE ZEROS.
012000 01  WK-SPAN-AUX-R REDEFINES WK-SPAN-AUX.
012100     03  WK-SPAN-BLOCO-ALTO        PIC 9(03).
012200     03  WK-SPAN-BLOCO-BAIXO       PIC 9(10).
012300 01  WK-BATCH-START-AUX            PIC 9(13) VALUE ZEROS.
012400 01  WK-BATCH-START-R REDEFINES WK-BATCH-START-AUX.
012500     03  WK-BS-BLOCO-ALTO          PIC 9(03).
012600     03  WK-BS-BLOCO-BAIXO         PIC 9(10).
012700*
012800 01  WK-MENSAGEM-LOG.
012900     03  FILLER                    PIC  X(004) VALUE '*** '.
013000     03  WK-MSG-PROG               PIC  X(008) VALUE 'KLINLOAD'.
013100     03  FILLER                    PIC  X(004) VALUE ' ***'.
013200 01  WK-MENSAGEM-LOG-X REDEFINES WK-MENSAGEM-LOG.
013300     03  FILLER                    PIC X(16).
013400*
013500*    --------------------------------------------------------
013600*    AREA DE PASSAGEM PARA KLINVALR (VALIDACAO DO PEDIDO)
013700*    --------------------------------------------------------
013800 01  WK-PEDIDO-VALIDACAO.
013900     03  WK-VAL-SYMBOL             PIC X(12).
014000     03  WK-VAL-START-TIME         PIC 9(13).
014100     03  WK-VAL-END-TIME           PIC 9(13).
014200     03  WK-VAL-IND                PIC X(01).
014300         88  WK-VAL-VALIDO             VALUE 'Y'.
014400         88  WK-VAL-INVALIDO           VALUE 'N'.
014500     03  WK-VAL-ERROR-MSG          PIC X(80).
014600*
014700*    --------------------------------------------------------
014800*    AREA DE PASSAGEM PARA KLINFEED (PARTIMENTO DE UMA LINHA)
014900*    --------------------------------------------------------
015000 01  WK-PEDIDO-FEED.
015100     03  WK-FEED-FUNCAO            PIC X(01).
015200     03  WK-FEED-LINHA-CRUA        PIC X(256).
015300     03  WK-FEED-SYMBOL            PIC X(12).
015400     03  WK-FEED-PARSE-IND         PIC X(01).
015500         88  WK-FEED-PARSE-OK          VALUE 'S'.
015600     03  WK-FEED-QT-RECEBIDOS      PIC 9(05) COMP-3.
015700     03  WK-FEED-QT-PROCESSADOS    PIC 9(05) COMP-3.
015800     03  WK-FEED-QT-FALHOS         PIC 9(05) COMP-3.
015900     03  WK-FEED-KLINE-SAIDA.
016000         05  WF-KL-SYMBOL               PIC X(12).
016100         05  WF-KL-OPEN-TIME            PIC 9(13).
016200         05  WF-KL-CLOSE-TIME           PIC 9(13).
016300         05  WF-KL-OPEN-PRICE           PIC S9(13)V9(8).
016400         05  WF-KL-HIGH-PRICE           PIC S9(13)V9(8).
016500         05  WF-KL-LOW-PRICE            PIC S9(13)V9(8).
016600         05  WF-KL-CLOSE-PRICE          PIC S9(13)V9(8).
016700         05  WF-KL-VOLUME               PIC S9(13)V9(8).
016800         05  WF-KL-QUOTE-ASSET-VOLUME   PIC S9(13)V9(8).
016900         05  WF-KL-NUMBER-OF-TRADES     PIC 9(09).
017000         05  WF-KL-TAKER-BUY-BASE-VOL   PIC S9(13)V9(8).
017100         05  WF-KL-TAKER-BUY-QUOTE-VOL  PIC S9(13)V9(8).
017200*
017300*---------------------------------------------------------------*
017400 PROCEDURE DIVISION.
017500*---------------------------------------------------------------*
017600*
017700*---------------------------------
017800 000000-MAIN.
017900*---------------------------------
018000     OPEN INPUT  LOAD-REQ-FILE
018100     OPEN OUTPUT RUN-LOG-FILE
018200     OPEN I-O    KLINE-MASTER-FILE
018300     IF WK-KLNMAST-STATUS = '30' OR '35'
018400         OPEN OUTPUT KLINE-MASTER-FILE
018500         CLOSE       KLINE-MASTER-FILE
018600         OPEN I-O    KLINE-MASTER-FILE
018700     END-IF
018800     PERFORM 000100-PROCESSA-PEDIDO
018900         THRU 000100-EXIT
019000         UNTIL WK-FIM-LOADREQ
019100     CLOSE LOAD-REQ-FILE RUN-LOG-FILE KLINE-MASTER-FILE
019200     GOBACK.
019300*---------------------------------
019400 000100-PROCESSA-PEDIDO.
019500*---------------------------------
019600     READ LOAD-REQ-FILE INTO LOAD-REQUEST
019700         AT END
019800             SET WK-FIM-LOADREQ TO TRUE
019900             GO TO 000100-EXIT
020000     END-READ
020100     MOVE LR-SYMBOL     TO WK-VAL-SYMBOL
020200     MOVE LR-START-TIME TO WK-VAL-START-TIME
020300     MOVE LR-END-TIME   TO WK-VAL-END-TIME
020400     CALL 'KLINVALR' USING WK-PEDIDO-VALIDACAO
020500     IF WK-VAL-INVALIDO
020600         ADD 1 TO GDA-QT-ERRO
020700         STRING 'CARGA REJEITADA - ' WK-VAL-ERROR-MSG
020800             DELIMITED BY SIZE INTO RL-TEXTO
020900         WRITE RUN-LOG-LINE
021000         GO TO 000100-EXIT
021100     END-IF
021200     PERFORM 000200-CALCULA-LOTES
021300         THRU 000200-EXIT
021400     OPEN INPUT RAW-FEED-FILE
021500     MOVE 'N' TO WK-EOF-RAWFEED
021600     MOVE 'N' TO WK-TEM-PENDENTE-IND
021700     PERFORM 000300-PROCESSA-LOTE
021800         THRU 000300-EXIT
021900         VARYING WK-LOTE-IX FROM 1 BY 1
022000         UNTIL WK-LOTE-IX > WK-QT-LOTES
022100     CLOSE RAW-FEED-FILE.
022200 000100-EXIT.
022300     EXIT.
022400*---------------------------------
022500 000200-CALCULA-LOTES.
022600*---------------------------------
022700*    R6 - SPAN POR CHAMADA = INTERVALO PADRAO X LIMITE PADRAO.
022800*    R7 - NUMERO DE LOTES = ARREDONDADO PARA CIMA.
022900     COMPUTE WK-SPAN-POR-CHAMADA =
023000             WK-INTERVALO-PADRAO-MS * WK-LIMITE-PADRAO
023100     MOVE WK-SPAN-POR-CHAMADA TO WK-SPAN-AUX
023200     COMPUTE WK-PERIODO-PEDIDO = LR-END-TIME - LR-START-TIME
023300     DIVIDE WK-SPAN-POR-CHAMADA INTO WK-PERIODO-PEDIDO
023400         GIVING WK-QT-LOTES
023500         REMAINDER WK-RESTO-PERIODO
023600     IF WK-RESTO-PERIODO > 0
023700         ADD 1 TO WK-QT-LOTES
023800     END-IF
023900     IF WK-QT-LOTES = 0
024000         MOVE 1 TO WK-QT-LOTES
024100     END-IF.
024200 000200-EXIT.
024300     EXIT.
024400*---------------------------------
024500 000300-PROCESSA-LOTE.
024600*---------------------------------
024700*    batchStart = startTime + (i-1) x span
024800*    batchEnd   = min(batchStart + span, endTime)
024900     COMPUTE WK-BATCH-START =
025000             LR-START-TIME + ((WK-LOTE-IX - 1) * WK-SPAN-POR-CHAMADA)
025100     MOVE WK-BATCH-START TO WK-BATCH-START-AUX
025200     COMPUTE WK-BATCH-END = WK-BATCH-START + WK-SPAN-POR-CHAMADA
025300     IF WK-BATCH-END > LR-END-TIME
025400         MOVE LR-END-TIME TO WK-BATCH-END
025500     END-IF
025600     MOVE 'I' TO WK-FEED-FUNCAO
025700     CALL 'KLINFEED' USING WK-PEDIDO-FEED
025800*    VRS - O ARQUIVO PERMANECE ABERTO ENTRE LOTES (ABERTO/FECHADO
025900*    EM 000100-PROCESSA-PEDIDO); AQUI SO SE CONTROLA O FIM DESTE
026000*    LOTE, PARA QUE OS CONTADORES DO KLINFEED REFLITAM SO AS
026100*    LINHAS DA JANELA [WK-BATCH-START,WK-BATCH-END) (R5).
026200     MOVE 'N' TO WK-FIM-LOTE-IND
026300     PERFORM 000400-LE-LINHA-FEED
026400         THRU 000400-EXIT
026500         UNTIL WK-FIM-RAWFEED OR WK-FIM-LOTE
026600     STRING 'LOTE ' WK-LOTE-IX DELIMITED BY SIZE
026700             ' RECEBIDOS=' WK-FEED-QT-RECEBIDOS DELIMITED BY SIZE
026800             ' PROCESSADOS=' WK-FEED-QT-PROCESSADOS DELIMITED BY SIZE
026900             ' FALHOS=' WK-FEED-QT-FALHOS DELIMITED BY SIZE
027000             INTO RL-TEXTO
027100     WRITE RUN-LOG-LINE.
027200 000300-EXIT.
027300     EXIT.
027400*---------------------------------
027500 000400-LE-LINHA-FEED.
027600*---------------------------------
027700*    SE JA HA UMA LINHA LIDA NO LOTE ANTERIOR QUE PERTENCE A
027800*    JANELA DESTE LOTE (OU A UMA POSTERIOR), USA A LINHA PENDENTE
027900*    EM VEZ DE LER DO ARQUIVO (EVITA PULAR OU REPETIR LINHAS).
028000     IF WK-TEM-PENDENTE
028100         MOVE WK-PENDING-REC TO FD-RAWFEED-REC
028200         MOVE 'N' TO WK-TEM-PENDENTE-IND
028300     ELSE
028400         READ RAW-FEED-FILE INTO FD-RAWFEED-REC
028500             AT END
028600                 SET WK-FIM-RAWFEED TO TRUE
028700                 GO TO 000400-EXIT
028800         END-READ
028900     END-IF
029000*    ESPIA SO O 1o CAMPO (OPEN-TIME) SEM CHAMAR O KLINFEED, PARA
029100*    DECIDIR SE A LINHA E DESTE LOTE ANTES DE CONTA-LA (R5).
029200     MOVE SPACES TO WK-PEEK-CAMPO-01
029300     UNSTRING FD-RAWFEED-REC DELIMITED BY ','
029400         INTO WK-PEEK-CAMPO-01
029500     END-UNSTRING
029600     MOVE WK-PEEK-CAMPO-01 TO WK-PEEK-OPEN-TIME
029700     IF WK-PEEK-OPEN-TIME NOT < WK-BATCH-END
029800         MOVE FD-RAWFEED-REC TO WK-PENDING-REC
029900         MOVE 'S' TO WK-TEM-PENDENTE-IND
030000         MOVE 'S' TO WK-FIM-LOTE-IND
030100         GO TO 000400-EXIT
030200     END-IF
030300     IF WK-PEEK-OPEN-TIME < WK-BATCH-START
030400         GO TO 000400-EXIT
030500     END-IF
030600     MOVE 'P'           TO WK-FEED-FUNCAO
030700     MOVE FD-RAWFEED-REC TO WK-FEED-LINHA-CRUA
030800     MOVE LR-SYMBOL     TO WK-FEED-SYMBOL
030900     CALL 'KLINFEED' USING WK-PEDIDO-FEED
031000     IF NOT WK-FEED-PARSE-OK
031100         GO TO 000400-EXIT
031200     END-IF
031300     PERFORM 000500-GRAVA-MESTRE
031400         THRU 000500-EXIT.
031500 000400-EXIT.
031600     EXIT.
031700*---------------------------------
031800 000500-GRAVA-MESTRE.
031900*---------------------------------
032000*    R8 - CHAVE JA EXISTENTE NO MESTRE E IGNORADA, SEM ERRO.
032100*    VRS - REGISTRO PASSA A SER MONTADO DIRETO NOS CAMPOS DO
032200*    COPY KLINKLC, SEM EMPACOTAMENTO VIA STRING.
032300     MOVE WF-KL-SYMBOL            TO KL-SYMBOL
032400     MOVE WF-KL-OPEN-TIME         TO KL-OPEN-TIME
032500     MOVE WF-KL-CLOSE-TIME        TO KL-CLOSE-TIME
032600     MOVE WF-KL-OPEN-PRICE        TO KL-OPEN-PRICE
032700     MOVE WF-KL-HIGH-PRICE        TO KL-HIGH-PRICE
032800     MOVE WF-KL-LOW-PRICE         TO KL-LOW-PRICE
032900     MOVE WF-KL-CLOSE-PRICE       TO KL-CLOSE-PRICE
033000     MOVE WF-KL-VOLUME            TO KL-VOLUME
033100     MOVE WF-KL-QUOTE-ASSET-VOLUME
033200                                  TO KL-QUOTE-ASSET-VOLUME
033300     MOVE WF-KL-NUMBER-OF-TRADES  TO KL-NUMBER-OF-TRADES
033400     MOVE WF-KL-TAKER-BUY-BASE-VOL
033500                                  TO KL-TAKER-BUY-BASE-VOL
033600     MOVE WF-KL-TAKER-BUY-QUOTE-VOL
033700                                  TO KL-TAKER-BUY-QUOTE-VOL
034100     WRITE KL-MASTER-RECORD
034200         INVALID KEY
034300             CONTINUE
034400     END-WRITE.
034500 000500-EXIT.
034600     EXIT.
