000100*--> COPY 235 BYTES  -   - PROG  KLINLOAD/KLINRETR -
000200**************************************************************
000300*       KLINKLC - LAYOUT DO REGISTRO MESTRE DE CANDLESTICKS  *
000400*       (KLINE) DO FEED DE COTACOES DE CRIPTOMOEDAS.         *
000500*       UM UNICO LAYOUT E USADO PARA O FEED RECEBIDO, O      *
000600*       ARQUIVO MESTRE, O CACHE E A SAIDA AGREGADA.          *
000700*                                                            *
000800*       CHAVE  = KL-SYMBOL + KL-OPEN-TIME                    *
000900**************************************************************
001000 01         KL-MASTER-RECORD.
001100     03      KL-SYMBOL                PIC X(12).
001200     03      KL-OPEN-TIME             PIC 9(13).
001300*    --------------------------------------------------------
001400*    REDEFINE Nr 1 - quebra do epoch de abertura em blocos
001500*    de 3 e 10 digitos, usada pelas rotinas de diagnostico
001600*    quando se precisa exibir o OPEN-TIME em pedacos.
001700*    --------------------------------------------------------
001800     03  KL-OPEN-TIME-R  REDEFINES  KL-OPEN-TIME.
001900         05  KL-OT-BLOCO-ALTO         PIC 9(03).
002000         05  KL-OT-BLOCO-BAIXO        PIC 9(10).
002100     03      KL-CLOSE-TIME            PIC 9(13).
002200*    --------------------------------------------------------
002300*    REDEFINE Nr 2 - mesma quebra acima, para o CLOSE-TIME.
002400*    --------------------------------------------------------
002500     03  KL-CLOSE-TIME-R REDEFINES  KL-CLOSE-TIME.
002600         05  KL-CT-BLOCO-ALTO         PIC 9(03).
002700         05  KL-CT-BLOCO-BAIXO        PIC 9(10).
002710*    --------------------------------------------------------
002720*    PRECO E VOLUME - CAMPOS LIMITADOS A 13 DIGITOS INTEIROS.
002730*    NENHUMA COTACAO OU VOLUME RECEBIDO DO FEED DE CRIPTOMOEDAS
002740*    PASSA DE 99 TRILHOES; 13 DIGITOS FICAM COM MARGEM FOLGADA
002750*    SOBRE ISSO E MANTEM O CAMPO NA MESMA LARGURA ZONED USADA
002760*    NOS DEMAIS CAMPOS NUMERICOS DESTE LAYOUT.
002770*    --------------------------------------------------------
002800     03      KL-OPEN-PRICE            PIC S9(13)V9(8).
002900     03      KL-HIGH-PRICE            PIC S9(13)V9(8).
003000     03      KL-LOW-PRICE             PIC S9(13)V9(8).
003100     03      KL-CLOSE-PRICE           PIC S9(13)V9(8).
003200     03      KL-VOLUME                PIC S9(13)V9(8).
003300     03      KL-QUOTE-ASSET-VOLUME    PIC S9(13)V9(8).
003400     03      KL-NUMBER-OF-TRADES      PIC 9(09).
003500     03      KL-TAKER-BUY-BASE-VOL    PIC S9(13)V9(8).
003600     03      KL-TAKER-BUY-QUOTE-VOL   PIC S9(13)V9(8).
003700*    --------------------------------------------------------
003800*    RESERVA PARA EXPANSAO FUTURA DO LAYOUT.
003900*    --------------------------------------------------------
004900     03      FILLER                   PIC X(20).
005000*    --------------------------------------------------------
005100*    REDEFINE Nr 3 - visao crua do registro inteiro, usada
005200*    pelas rotinas de I/O que movem o registro como bloco
005300*    unico (vide KLINLOAD, KLINRETR e KLINAGGR).
005400*    --------------------------------------------------------
005500 01  KL-MASTER-RECORD-X REDEFINES KL-MASTER-RECORD.
005600     03      KL-RECORD-X              PIC X(235).
